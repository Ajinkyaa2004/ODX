000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRDANLYT.
000300 AUTHOR. R. DYER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/14/90.
000600 DATE-COMPILED. 08/14/90.
000700 SECURITY. CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE TRADE-JOURNAL EXIT/ANALYTICS/EXPORT RUN.
001300*          IT READS THE TRADE FILE ONCE.  FOR EACH CLOSED TRADE
001400*          (EXIT DATE PRESENT) IT DERIVES THE HOLDING MINUTES,
001500*          GROSS/NET P&L, ROI% AND WIN/LOSS OUTCOME, THEN ROLLS
001600*          THE TRADE INTO THE OVERALL AND CATEGORY TOTALS FOR THE
001700*          ANALYTICS REPORT.  EVERY TRADE READ, OPEN OR CLOSED,
001800*          ALSO GETS ONE ROW ON THE COLUMNAR TRADE-EXPORT FILE.
001900*
002000******************************************************************
002100*MAINT HISTORY.
002200* 08/14/90  RD   ORIGINAL VERSION FOR THE TRADE-JOURNAL PROJECT.
002300* 03/09/99  RD   Y2K SWEEP - TR-ENTRY-DATE/TR-EXIT-DATE ALREADY
002400*                CARRY A FULL 4-DIGIT YEAR.  REVIEWED AND SIGNED
002500*                OFF.
002600* 08/14/07  SP   ADDED THE SCORE-RANGE, TIME-BUCKET, VOLATILITY-
002700*                REGIME AND RISK-MODE CATEGORY BREAKDOWNS TO THE
002800*                ANALYTICS REPORT.  TICKET OPS-0901.
002900* 02/14/11  AR   ADDED THE TRADE-EXPORT FILE SO THE DESK NO LONGER
003000*                RE-KEYS CLOSED TRADES INTO A SPREADSHEET.  TICKET
003100*                OPS-1184.
003200* 05/30/13  AR   ADDED THE CONSECUTIVE WIN/LOSS STREAK COUNTERS TO
003300*                THE OVERALL BLOCK.  TICKET OPS-1290.
003400* 02/11/20  AR   FIXED THE TRADE-FILE FD RECORD LENGTH TO MATCH
003500*                TRADEREC.CPY (WAS 187, IS 186), WIDENED THE TWO
003600*                FILLER PADS ON THE ANALYTICS LABEL AND CATEGORY
003700*                PRINT LINES THAT WERE OVERFLOWING ARPT-REC, AND
003800*                ADDED THE EXIT-YEAR PLAUSIBILITY GUARD IN 300-
003900*                EXIT-PROCESSING.  TICKET OPS-1503.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT TRADE-FILE
005400     ASSIGN TO UT-S-TRADEIN
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS TFCODE.
005700
005800     SELECT ANALYTICS-REPORT-FILE
005900     ASSIGN TO UT-S-ANALYRPT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS ARFCODE.
006200
006300     SELECT TRADE-EXPORT-FILE
006400     ASSIGN TO UT-S-TRDEXPRT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS TEFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** ONE CLOSED OR OPEN TRADE PER RECORD - SEE TRADEREC.CPY
007900 FD  TRADE-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 186 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS TRADE-RECORD.
008500 COPY TRADEREC.
008600
008700 FD  ANALYTICS-REPORT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 132 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS ARPT-REC.
009300 01  ARPT-REC  PIC X(132).
009400
009500 FD  TRADE-EXPORT-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 190 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS TEREC.
010100 01  TEREC  PIC X(190).
010200
010300** QSAM FILE
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  TFCODE                  PIC X(2).
010800         88 TF-CODE-READ      VALUE SPACES.
010900         88 TF-NO-MORE-DATA   VALUE "10".
011000     05  ARFCODE                 PIC X(2).
011100         88 AR-CODE-WRITE     VALUE SPACES.
011200     05  TEFCODE                 PIC X(2).
011300         88 TE-CODE-WRITE     VALUE SPACES.
011400
011500 01  WS-TSDIFF-PARMS.
011600     05  TD-ENTRY-DATE            PIC 9(8).
011700     05  TD-ENTRY-TIME            PIC 9(6).
011800     05  TD-EXIT-DATE             PIC 9(8).
011900     05  TD-EXIT-TIME             PIC 9(6).
012000     05  TD-HOLDING-MINUTES       PIC S9(7) COMP.
012100
012200* DERIVED FIELDS FOR THE TRADE CURRENTLY IN HAND - SET BY
012300* 300-EXIT-PROCESSING, CONSUMED BY 400/450/700.
012400 01  WS-CURRENT-TRADE.
012500     05  WS-HOLDING-MINUTES       PIC S9(7) COMP.
012600     05  WS-GROSS-PNL             PIC S9(7)V99.
012700     05  WS-NET-PNL               PIC S9(7)V99.
012800     05  WS-ROI-PCT               PIC S9(3)V99.
012900     05  WS-OUTCOME               PIC X(04).
013000         88 WS-IS-WIN         VALUE "WIN ".
013100         88 WS-IS-LOSS        VALUE "LOSS".
013200
013300 01  WS-ROI-RAW                   PIC S9(5)V9(4) COMP-3.
013400
013500* OVERALL ANALYTICS ACCUMULATORS - SPEC CALLS THESE "OVERALL".
013600 01  WS-OVERALL-TOTALS.
013700     05  OA-TOTAL-TRADES          PIC S9(7) COMP.
013800     05  OA-WINS                  PIC S9(7) COMP.
013900     05  OA-LOSSES                PIC S9(7) COMP.
014000     05  OA-TOTAL-PNL             PIC S9(9)V99 COMP-3.
014100     05  OA-WIN-PNL-SUM           PIC S9(9)V99 COMP-3.
014200     05  OA-LOSS-PNL-SUM          PIC S9(9)V99 COMP-3.
014300     05  OA-WIN-RATE              PIC S9(3)V99.
014400     05  OA-AVG-WIN               PIC S9(7)V99.
014500     05  OA-AVG-LOSS              PIC S9(7)V99.
014600     05  OA-PROFIT-FACTOR         PIC S9(5)V99.
014700     05  OA-EXPECTANCY            PIC S9(7)V99.
014800     05  OA-CUR-WIN-STREAK        PIC S9(5) COMP.
014900     05  OA-CUR-LOSS-STREAK       PIC S9(5) COMP.
015000     05  OA-MAX-WIN-STREAK        PIC S9(5) COMP.
015100     05  OA-MAX-LOSS-STREAK       PIC S9(5) COMP.
015200
015300* SCORE-RANGE BREAKDOWN - FIVE BUCKETS, SEE 460-ACCUM-SCORE-CAT.
015400 01  WS-SCORE-CAT-TOTALS.
015500     05  SC1-TOTALS.
015600         10  SC1-TRADES           PIC S9(5) COMP.
015700         10  SC1-WINS             PIC S9(5) COMP.
015800         10  SC1-PNL              PIC S9(9)V99 COMP-3.
015900     05  SC2-TOTALS.
016000         10  SC2-TRADES           PIC S9(5) COMP.
016100         10  SC2-WINS             PIC S9(5) COMP.
016200         10  SC2-PNL              PIC S9(9)V99 COMP-3.
016300     05  SC3-TOTALS.
016400         10  SC3-TRADES           PIC S9(5) COMP.
016500         10  SC3-WINS             PIC S9(5) COMP.
016600         10  SC3-PNL              PIC S9(9)V99 COMP-3.
016700     05  SC4-TOTALS.
016800         10  SC4-TRADES           PIC S9(5) COMP.
016900         10  SC4-WINS             PIC S9(5) COMP.
017000         10  SC4-PNL              PIC S9(9)V99 COMP-3.
017100     05  SC5-TOTALS.
017200         10  SC5-TRADES           PIC S9(5) COMP.
017300         10  SC5-WINS             PIC S9(5) COMP.
017400         10  SC5-PNL              PIC S9(9)V99 COMP-3.
017500
017600* TIME-OF-DAY BREAKDOWN - NINE BUCKETS, SEE 470-ACCUM-TIME-CAT.
017700 01  WS-TIME-CAT-TOTALS.
017800     05  TB1-TOTALS.
017900         10  TB1-TRADES           PIC S9(5) COMP.
018000         10  TB1-WINS             PIC S9(5) COMP.
018100         10  TB1-PNL              PIC S9(9)V99 COMP-3.
018200     05  TB2-TOTALS.
018300         10  TB2-TRADES           PIC S9(5) COMP.
018400         10  TB2-WINS             PIC S9(5) COMP.
018500         10  TB2-PNL              PIC S9(9)V99 COMP-3.
018600     05  TB3-TOTALS.
018700         10  TB3-TRADES           PIC S9(5) COMP.
018800         10  TB3-WINS             PIC S9(5) COMP.
018900         10  TB3-PNL              PIC S9(9)V99 COMP-3.
019000     05  TB4-TOTALS.
019100         10  TB4-TRADES           PIC S9(5) COMP.
019200         10  TB4-WINS             PIC S9(5) COMP.
019300         10  TB4-PNL              PIC S9(9)V99 COMP-3.
019400     05  TB5-TOTALS.
019500         10  TB5-TRADES           PIC S9(5) COMP.
019600         10  TB5-WINS             PIC S9(5) COMP.
019700         10  TB5-PNL              PIC S9(9)V99 COMP-3.
019800     05  TB6-TOTALS.
019900         10  TB6-TRADES           PIC S9(5) COMP.
020000         10  TB6-WINS             PIC S9(5) COMP.
020100         10  TB6-PNL              PIC S9(9)V99 COMP-3.
020200     05  TB7-TOTALS.
020300         10  TB7-TRADES           PIC S9(5) COMP.
020400         10  TB7-WINS             PIC S9(5) COMP.
020500         10  TB7-PNL              PIC S9(9)V99 COMP-3.
020600     05  TB8-TOTALS.
020700         10  TB8-TRADES           PIC S9(5) COMP.
020800         10  TB8-WINS             PIC S9(5) COMP.
020900         10  TB8-PNL              PIC S9(9)V99 COMP-3.
021000     05  TB9-TOTALS.
021100         10  TB9-TRADES           PIC S9(5) COMP.
021200         10  TB9-WINS             PIC S9(5) COMP.
021300         10  TB9-PNL              PIC S9(9)V99 COMP-3.
021400
021500* VOLATILITY-REGIME BREAKDOWN - SEE 480-ACCUM-REGIME-CAT.
021600 01  WS-REGIME-CAT-TOTALS.
021700     05  RG1-TOTALS.
021800         10  RG1-TRADES           PIC S9(5) COMP.
021900         10  RG1-WINS             PIC S9(5) COMP.
022000         10  RG1-PNL              PIC S9(9)V99 COMP-3.
022100     05  RG2-TOTALS.
022200         10  RG2-TRADES           PIC S9(5) COMP.
022300         10  RG2-WINS             PIC S9(5) COMP.
022400         10  RG2-PNL              PIC S9(9)V99 COMP-3.
022500     05  RG3-TOTALS.
022600         10  RG3-TRADES           PIC S9(5) COMP.
022700         10  RG3-WINS             PIC S9(5) COMP.
022800         10  RG3-PNL              PIC S9(9)V99 COMP-3.
022900
023000* RISK-MODE BREAKDOWN - SEE 490-ACCUM-RISKMODE-CAT.
023100 01  WS-RISKMODE-CAT-TOTALS.
023200     05  RM1-TOTALS.
023300         10  RM1-TRADES           PIC S9(5) COMP.
023400         10  RM1-WINS             PIC S9(5) COMP.
023500         10  RM1-PNL              PIC S9(9)V99 COMP-3.
023600     05  RM2-TOTALS.
023700         10  RM2-TRADES           PIC S9(5) COMP.
023800         10  RM2-WINS             PIC S9(5) COMP.
023900         10  RM2-PNL              PIC S9(9)V99 COMP-3.
024000     05  RM3-TOTALS.
024100         10  RM3-TRADES           PIC S9(5) COMP.
024200         10  RM3-WINS             PIC S9(5) COMP.
024300         10  RM3-PNL              PIC S9(9)V99 COMP-3.
024400
024500* WORK FIELDS FOR THE CATEGORY-ROW PRINT, REUSED FOR ALL FOUR
024600* BREAKDOWN TABLES.
024700 01  WS-CAT-WORK.
024800     05  CW-TRADES                PIC S9(5) COMP.
024900     05  CW-WINS                  PIC S9(5) COMP.
025000     05  CW-PNL                   PIC S9(9)V99 COMP-3.
025100     05  CW-WIN-RATE              PIC S9(3)V99.
025200     05  CW-AVG-PNL               PIC S9(7)V99.
025300
025400 01  WS-ANALYTICS-HDR-LINE.
025500     05  FILLER                   PIC X(1) VALUE SPACES.
025600     05  FILLER                   PIC X(40) VALUE
025700         "TRADE JOURNAL ANALYTICS - OVERALL BLOCK".
025800     05  FILLER                   PIC X(91) VALUE SPACES.
025900
026000 01  WS-ANALYTICS-LABEL-LINE.
026100     05  FILLER                   PIC X(1) VALUE SPACES.
026200     05  ALL-LABEL-O              PIC X(28).
026300     05  FILLER                   PIC X(1) VALUE SPACES.
026400     05  ALL-VALUE-O              PIC -$$$,$$$,$$9.99.
026500     05  FILLER                   PIC X(87) VALUE SPACES.
026600
026700 01  WS-CAT-SECTION-LINE.
026800     05  FILLER                   PIC X(1) VALUE SPACES.
026900     05  CSL-TITLE-O              PIC X(40).
027000     05  FILLER                   PIC X(91) VALUE SPACES.
027100
027200 01  WS-CAT-HDR-LINE.
027300     05  FILLER                   PIC X(1) VALUE SPACES.
027400     05  FILLER                   PIC X(22) VALUE
027500         "CATEGORY".
027600     05  FILLER                   PIC X(10) VALUE
027700         "TRADES".
027800     05  FILLER                   PIC X(12) VALUE
027900         "WIN RATE %".
028000     05  FILLER                   PIC X(16) VALUE
028100         "AVG P&L".
028200     05  FILLER                   PIC X(71) VALUE SPACES.
028300
028400 01  WS-CAT-RPT-LINE.
028500     05  FILLER                   PIC X(1) VALUE SPACES.
028600     05  CRL-CATEGORY-O           PIC X(22).
028700     05  FILLER                   PIC X(1) VALUE SPACES.
028800     05  CRL-TRADES-O             PIC ZZZ,ZZ9.
028900     05  FILLER                   PIC X(1) VALUE SPACES.
029000     05  CRL-WIN-RATE-O           PIC ZZ9.99.
029100     05  FILLER                   PIC X(1) VALUE SPACES.
029200     05  CRL-AVG-PNL-O            PIC -$$$,$$9.99.
029300     05  FILLER                   PIC X(82) VALUE SPACES.
029400
029500 01  WS-EXPORT-HDR-LINE.
029600     05  FILLER                   PIC X(50) VALUE
029700         "TRADE-ID|SYMBOL|OPT|STRIKE|ENTRY-TIME|ENTRY-PRICE|".
029800     05  FILLER                   PIC X(50) VALUE
029900         "EXIT-TIME|EXIT-PRICE|QTY|POS-VALUE|HOLD-MIN|SCORE|".
030000     05  FILLER                   PIC X(50) VALUE
030100         "RISK-MODE|EXIT-REASON|GROSS-PNL|CHARGES|NET-PNL|RO".
030200     05  FILLER                   PIC X(40) VALUE
030300         "I-PCT|OUTCOME".
030400
030500 01  WS-EXPORT-LINE.
030600     05  FILLER                   PIC X(1) VALUE SPACES.
030700     05  EXL-TRADE-ID-O           PIC X(25).
030800     05  FILLER                   PIC X(1) VALUE SPACES.
030900     05  EXL-SYMBOL-O             PIC X(10).
031000     05  FILLER                   PIC X(1) VALUE SPACES.
031100     05  EXL-OPTION-TYPE-O        PIC X(04).
031200     05  FILLER                   PIC X(1) VALUE SPACES.
031300     05  EXL-STRIKE-O             PIC ZZZZZ9.
031400     05  FILLER                   PIC X(1) VALUE SPACES.
031500     05  EXL-ENTRY-TIME-O         PIC X(08).
031600     05  FILLER                   PIC X(1) VALUE SPACES.
031700     05  EXL-ENTRY-PRICE-O        PIC ZZZZ9.99.
031800     05  FILLER                   PIC X(1) VALUE SPACES.
031900     05  EXL-EXIT-TIME-O          PIC X(08).
032000     05  FILLER                   PIC X(1) VALUE SPACES.
032100     05  EXL-EXIT-PRICE-O         PIC ZZZZ9.99.
032200     05  FILLER                   PIC X(1) VALUE SPACES.
032300     05  EXL-QUANTITY-O           PIC ZZZZ9.
032400     05  FILLER                   PIC X(1) VALUE SPACES.
032500     05  EXL-POSITION-VALUE-O     PIC $,$$$,$$9.99.
032600     05  FILLER                   PIC X(1) VALUE SPACES.
032700     05  EXL-HOLDING-MINUTES-O    PIC ZZZZZ9.
032800     05  FILLER                   PIC X(1) VALUE SPACES.
032900     05  EXL-SETUP-SCORE-O        PIC Z9.9.
033000     05  FILLER                   PIC X(1) VALUE SPACES.
033100     05  EXL-RISK-MODE-O          PIC X(12).
033200     05  FILLER                   PIC X(1) VALUE SPACES.
033300     05  EXL-EXIT-REASON-O        PIC X(10).
033400     05  FILLER                   PIC X(1) VALUE SPACES.
033500     05  EXL-GROSS-PNL-O          PIC -$$$,$$9.99.
033600     05  FILLER                   PIC X(1) VALUE SPACES.
033700     05  EXL-CHARGES-O            PIC $$$,$$9.99.
033800     05  FILLER                   PIC X(1) VALUE SPACES.
033900     05  EXL-NET-PNL-O            PIC -$$$,$$9.99.
034000     05  FILLER                   PIC X(1) VALUE SPACES.
034100     05  EXL-ROI-PCT-O            PIC -ZZ9.99.
034200     05  FILLER                   PIC X(1) VALUE SPACES.
034300     05  EXL-OUTCOME-O            PIC X(04).
034400     05  FILLER                   PIC X(2) VALUE SPACES.
034500
034600 01  COUNTERS-AND-ACCUMULATORS.
034700     05 TRADE-RECORDS-READ        PIC S9(7) COMP.
034800     05 EXPORT-RECORDS-WRITTEN    PIC S9(7) COMP.
034900     05 ANALYTICS-LINES-WRITTEN   PIC S9(7) COMP.
035000
035100 77  MORE-TRADES-SW               PIC X(1) VALUE SPACE.
035200     88 NO-MORE-TRADES     VALUE 'N'.
035300
035400 COPY ABENDREC.
035500
035600 PROCEDURE DIVISION.
035700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035800     PERFORM 100-PROCESS-TRADE THRU 100-EXIT
035900             UNTIL NO-MORE-TRADES.
036000     PERFORM 999-CLEANUP THRU 999-EXIT.
036100     MOVE ZERO TO RETURN-CODE.
036200     GOBACK.
036300
036400 000-HOUSEKEEPING.
036500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036600     DISPLAY "******** BEGIN JOB TRDANLYT ********".
036700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
036800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
036900     INITIALIZE WS-OVERALL-TOTALS.
037000     INITIALIZE WS-SCORE-CAT-TOTALS.
037100     INITIALIZE WS-TIME-CAT-TOTALS.
037200     INITIALIZE WS-REGIME-CAT-TOTALS.
037300     INITIALIZE WS-RISKMODE-CAT-TOTALS.
037400     MOVE "Y" TO MORE-TRADES-SW.
037500     WRITE TEREC FROM WS-EXPORT-HDR-LINE.
037600     PERFORM 900-READ-TRADE THRU 900-EXIT.
037700 000-EXIT.
037800     EXIT.
037900
038000 100-PROCESS-TRADE.
038100     MOVE "100-PROCESS-TRADE" TO PARA-NAME.
038200     IF TR-EXIT-DATE NOT = ZERO
038300         PERFORM 300-EXIT-PROCESSING THRU 300-EXIT
038400         PERFORM 400-ACCUM-OVERALL THRU 400-EXIT
038500         PERFORM 450-ACCUM-CATEGORY THRU 450-EXIT.
038600     PERFORM 700-WRITE-EXPORT THRU 700-EXIT.
038700     PERFORM 900-READ-TRADE THRU 900-EXIT.
038800 100-EXIT.
038900     EXIT.
039000
039100 300-EXIT-PROCESSING.
039200     MOVE "300-EXIT-PROCESSING" TO PARA-NAME.
039300     MOVE TR-ENTRY-DATE TO TD-ENTRY-DATE.
039400     MOVE TR-ENTRY-TIME TO TD-ENTRY-TIME.
039500     MOVE TR-EXIT-DATE  TO TD-EXIT-DATE.
039600     MOVE TR-EXIT-TIME  TO TD-EXIT-TIME.
039700
039800     IF TR-EXIT-YEAR < 1990 OR TR-EXIT-YEAR > 2099
039900         MOVE "** EXIT DATE YEAR IMPLAUSIBLE - CHECK JOURNAL FEED"
040000             TO ABEND-REASON
040100         GO TO 1000-ABEND-RTN.
040200
040300     CALL "TSDIFF" USING WS-TSDIFF-PARMS.
040400     MOVE TD-HOLDING-MINUTES TO WS-HOLDING-MINUTES.
040500
040600     COMPUTE WS-GROSS-PNL ROUNDED =
040700         (TR-EXIT-PRICE - TR-ENTRY-PRICE) * TR-QUANTITY.
040800     COMPUTE WS-NET-PNL ROUNDED =
040900         WS-GROSS-PNL - TR-TOTAL-CHARGES.
041000
041100     IF TR-POSITION-VALUE = ZERO
041200         MOVE ZERO TO WS-ROI-PCT
041300     ELSE
041400         COMPUTE WS-ROI-RAW ROUNDED =
041500             WS-NET-PNL / TR-POSITION-VALUE
041600         COMPUTE WS-ROI-PCT ROUNDED = WS-ROI-RAW * 100.
041700
041800     IF WS-NET-PNL >= ZERO
041900         MOVE "WIN " TO WS-OUTCOME
042000     ELSE
042100         MOVE "LOSS" TO WS-OUTCOME.
042200
042300     MOVE WS-GROSS-PNL TO TR-GROSS-PNL.
042400     MOVE WS-NET-PNL   TO TR-NET-PNL.
042500     MOVE WS-ROI-PCT   TO TR-ROI-PCT.
042600     MOVE WS-OUTCOME   TO TR-OUTCOME.
042700 300-EXIT.
042800     EXIT.
042900
043000 400-ACCUM-OVERALL.
043100     MOVE "400-ACCUM-OVERALL" TO PARA-NAME.
043200     ADD +1 TO OA-TOTAL-TRADES.
043300     ADD WS-NET-PNL TO OA-TOTAL-PNL.
043400
043500     IF WS-IS-WIN
043600         ADD +1 TO OA-WINS
043700         ADD WS-NET-PNL TO OA-WIN-PNL-SUM
043800         ADD +1 TO OA-CUR-WIN-STREAK
043900         MOVE ZERO TO OA-CUR-LOSS-STREAK
044000         IF OA-CUR-WIN-STREAK > OA-MAX-WIN-STREAK
044100             MOVE OA-CUR-WIN-STREAK TO OA-MAX-WIN-STREAK
044200     ELSE
044300         ADD +1 TO OA-LOSSES
044400         ADD WS-NET-PNL TO OA-LOSS-PNL-SUM
044500         ADD +1 TO OA-CUR-LOSS-STREAK
044600         MOVE ZERO TO OA-CUR-WIN-STREAK
044700         IF OA-CUR-LOSS-STREAK > OA-MAX-LOSS-STREAK
044800             MOVE OA-CUR-LOSS-STREAK TO OA-MAX-LOSS-STREAK.
044900 400-EXIT.
045000     EXIT.
045100
045200 450-ACCUM-CATEGORY.
045300     MOVE "450-ACCUM-CATEGORY" TO PARA-NAME.
045400     PERFORM 460-ACCUM-SCORE-CAT THRU 460-EXIT.
045500     PERFORM 470-ACCUM-TIME-CAT THRU 470-EXIT.
045600     PERFORM 480-ACCUM-REGIME-CAT THRU 480-EXIT.
045700     PERFORM 490-ACCUM-RISKMODE-CAT THRU 490-EXIT.
045800 450-EXIT.
045900     EXIT.
046000
046100 460-ACCUM-SCORE-CAT.
046200     IF TR-SETUP-SCORE = ZERO
046300         GO TO 460-EXIT.
046400     IF TR-SETUP-SCORE >= 8.0
046500         ADD +1 TO SC1-TRADES
046600         ADD WS-NET-PNL TO SC1-PNL
046700         IF WS-IS-WIN ADD +1 TO SC1-WINS
046800     ELSE
046900     IF TR-SETUP-SCORE >= 7.0
047000         ADD +1 TO SC2-TRADES
047100         ADD WS-NET-PNL TO SC2-PNL
047200         IF WS-IS-WIN ADD +1 TO SC2-WINS
047300     ELSE
047400     IF TR-SETUP-SCORE >= 6.0
047500         ADD +1 TO SC3-TRADES
047600         ADD WS-NET-PNL TO SC3-PNL
047700         IF WS-IS-WIN ADD +1 TO SC3-WINS
047800     ELSE
047900     IF TR-SETUP-SCORE >= 5.0
048000         ADD +1 TO SC4-TRADES
048100         ADD WS-NET-PNL TO SC4-PNL
048200         IF WS-IS-WIN ADD +1 TO SC4-WINS
048300     ELSE
048400         ADD +1 TO SC5-TRADES
048500         ADD WS-NET-PNL TO SC5-PNL
048600         IF WS-IS-WIN ADD +1 TO SC5-WINS.
048700 460-EXIT.
048800     EXIT.
048900
049000 470-ACCUM-TIME-CAT.
049100     IF TR-ENTRY-HOUR = 9 AND TR-ENTRY-MINUTE < 30
049200         ADD +1 TO TB1-TRADES
049300         ADD WS-NET-PNL TO TB1-PNL
049400         IF WS-IS-WIN ADD +1 TO TB1-WINS
049500     ELSE
049600     IF TR-ENTRY-HOUR = 9
049700         ADD +1 TO TB2-TRADES
049800         ADD WS-NET-PNL TO TB2-PNL
049900         IF WS-IS-WIN ADD +1 TO TB2-WINS
050000     ELSE
050100     IF TR-ENTRY-HOUR = 10
050200         ADD +1 TO TB3-TRADES
050300         ADD WS-NET-PNL TO TB3-PNL
050400         IF WS-IS-WIN ADD +1 TO TB3-WINS
050500     ELSE
050600     IF TR-ENTRY-HOUR = 11
050700         ADD +1 TO TB4-TRADES
050800         ADD WS-NET-PNL TO TB4-PNL
050900         IF WS-IS-WIN ADD +1 TO TB4-WINS
051000     ELSE
051100     IF TR-ENTRY-HOUR = 12
051200         ADD +1 TO TB5-TRADES
051300         ADD WS-NET-PNL TO TB5-PNL
051400         IF WS-IS-WIN ADD +1 TO TB5-WINS
051500     ELSE
051600     IF TR-ENTRY-HOUR = 13
051700         ADD +1 TO TB6-TRADES
051800         ADD WS-NET-PNL TO TB6-PNL
051900         IF WS-IS-WIN ADD +1 TO TB6-WINS
052000     ELSE
052100     IF TR-ENTRY-HOUR = 14
052200         ADD +1 TO TB7-TRADES
052300         ADD WS-NET-PNL TO TB7-PNL
052400         IF WS-IS-WIN ADD +1 TO TB7-WINS
052500     ELSE
052600     IF TR-ENTRY-HOUR = 15 AND TR-ENTRY-MINUTE < 30
052700         ADD +1 TO TB8-TRADES
052800         ADD WS-NET-PNL TO TB8-PNL
052900         IF WS-IS-WIN ADD +1 TO TB8-WINS
053000     ELSE
053100         ADD +1 TO TB9-TRADES
053200         ADD WS-NET-PNL TO TB9-PNL
053300         IF WS-IS-WIN ADD +1 TO TB9-WINS.
053400 470-EXIT.
053500     EXIT.
053600
053700 480-ACCUM-REGIME-CAT.
053800     IF TR-VOLATILITY-REGIME = "EXPANSION"
053900         ADD +1 TO RG1-TRADES
054000         ADD WS-NET-PNL TO RG1-PNL
054100         IF WS-IS-WIN ADD +1 TO RG1-WINS
054200     ELSE
054300     IF TR-VOLATILITY-REGIME = "COMPRESSION"
054400         ADD +1 TO RG3-TRADES
054500         ADD WS-NET-PNL TO RG3-PNL
054600         IF WS-IS-WIN ADD +1 TO RG3-WINS
054700     ELSE
054800         ADD +1 TO RG2-TRADES
054900         ADD WS-NET-PNL TO RG2-PNL
055000         IF WS-IS-WIN ADD +1 TO RG2-WINS.
055100 480-EXIT.
055200     EXIT.
055300
055400 490-ACCUM-RISKMODE-CAT.
055500     IF TR-RISK-MODE = "CONSERVATIVE"
055600         ADD +1 TO RM1-TRADES
055700         ADD WS-NET-PNL TO RM1-PNL
055800         IF WS-IS-WIN ADD +1 TO RM1-WINS
055900     ELSE
056000     IF TR-RISK-MODE = "AGGRESSIVE"
056100         ADD +1 TO RM3-TRADES
056200         ADD WS-NET-PNL TO RM3-PNL
056300         IF WS-IS-WIN ADD +1 TO RM3-WINS
056400     ELSE
056500         ADD +1 TO RM2-TRADES
056600         ADD WS-NET-PNL TO RM2-PNL
056700         IF WS-IS-WIN ADD +1 TO RM2-WINS.
056800 490-EXIT.
056900     EXIT.
057000
057100 600-PRINT-ANALYTICS.
057200     MOVE "600-PRINT-ANALYTICS" TO PARA-NAME.
057300     PERFORM 610-COMPUTE-OVERALL THRU 610-EXIT.
057400     WRITE ARPT-REC FROM WS-ANALYTICS-HDR-LINE
057500         AFTER ADVANCING TOP-OF-FORM.
057600     PERFORM 620-WRITE-OVERALL-LINES THRU 620-EXIT.
057700
057800     MOVE "SCORE-RANGE BREAKDOWN" TO CSL-TITLE-O.
057900     WRITE ARPT-REC FROM WS-CAT-SECTION-LINE
058000         AFTER ADVANCING 2.
058100     WRITE ARPT-REC FROM WS-CAT-HDR-LINE AFTER ADVANCING 1.
058200     PERFORM 630-WRITE-SCORE-CAT THRU 630-EXIT.
058300
058400     MOVE "ENTRY TIME-OF-DAY BREAKDOWN" TO CSL-TITLE-O.
058500     WRITE ARPT-REC FROM WS-CAT-SECTION-LINE
058600         AFTER ADVANCING 2.
058700     WRITE ARPT-REC FROM WS-CAT-HDR-LINE AFTER ADVANCING 1.
058800     PERFORM 640-WRITE-TIME-CAT THRU 640-EXIT.
058900
059000     MOVE "VOLATILITY-REGIME BREAKDOWN" TO CSL-TITLE-O.
059100     WRITE ARPT-REC FROM WS-CAT-SECTION-LINE
059200         AFTER ADVANCING 2.
059300     WRITE ARPT-REC FROM WS-CAT-HDR-LINE AFTER ADVANCING 1.
059400     PERFORM 650-WRITE-REGIME-CAT THRU 650-EXIT.
059500
059600     MOVE "RISK-MODE BREAKDOWN" TO CSL-TITLE-O.
059700     WRITE ARPT-REC FROM WS-CAT-SECTION-LINE
059800         AFTER ADVANCING 2.
059900     WRITE ARPT-REC FROM WS-CAT-HDR-LINE AFTER ADVANCING 1.
060000     PERFORM 660-WRITE-RISKMODE-CAT THRU 660-EXIT.
060100 600-EXIT.
060200     EXIT.
060300
060400 610-COMPUTE-OVERALL.
060500     IF OA-TOTAL-TRADES = ZERO
060600         MOVE ZERO TO OA-WIN-RATE, OA-AVG-WIN, OA-AVG-LOSS,
060700                      OA-PROFIT-FACTOR, OA-EXPECTANCY
060800     ELSE
060900         COMPUTE OA-WIN-RATE ROUNDED =
061000             OA-WINS / OA-TOTAL-TRADES * 100
061100         COMPUTE OA-EXPECTANCY ROUNDED =
061200             OA-TOTAL-PNL / OA-TOTAL-TRADES
061300         IF OA-WINS = ZERO
061400             MOVE ZERO TO OA-AVG-WIN
061500         ELSE
061600             COMPUTE OA-AVG-WIN ROUNDED = OA-WIN-PNL-SUM / OA-WINS
061700         IF OA-LOSSES = ZERO
061800             MOVE ZERO TO OA-AVG-LOSS
061900         ELSE
062000             COMPUTE OA-AVG-LOSS ROUNDED =
062100                 OA-LOSS-PNL-SUM / OA-LOSSES
062200         IF OA-LOSS-PNL-SUM = ZERO
062300             MOVE ZERO TO OA-PROFIT-FACTOR
062400         ELSE
062500             COMPUTE OA-PROFIT-FACTOR ROUNDED =
062600                 OA-WIN-PNL-SUM / (OA-LOSS-PNL-SUM * -1).
062700 610-EXIT.
062800     EXIT.
062900
063000 620-WRITE-OVERALL-LINES.
063100     MOVE "TOTAL CLOSED TRADES" TO ALL-LABEL-O.
063200     MOVE OA-TOTAL-TRADES TO ALL-VALUE-O.
063300     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
063400     MOVE "WINS" TO ALL-LABEL-O.
063500     MOVE OA-WINS TO ALL-VALUE-O.
063600     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
063700     MOVE "LOSSES" TO ALL-LABEL-O.
063800     MOVE OA-LOSSES TO ALL-VALUE-O.
063900     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
064000     MOVE "WIN RATE %" TO ALL-LABEL-O.
064100     MOVE OA-WIN-RATE TO ALL-VALUE-O.
064200     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
064300     MOVE "TOTAL NET P&L" TO ALL-LABEL-O.
064400     MOVE OA-TOTAL-PNL TO ALL-VALUE-O.
064500     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
064600     MOVE "AVG WIN" TO ALL-LABEL-O.
064700     MOVE OA-AVG-WIN TO ALL-VALUE-O.
064800     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
064900     MOVE "AVG LOSS" TO ALL-LABEL-O.
065000     MOVE OA-AVG-LOSS TO ALL-VALUE-O.
065100     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
065200     MOVE "PROFIT FACTOR" TO ALL-LABEL-O.
065300     MOVE OA-PROFIT-FACTOR TO ALL-VALUE-O.
065400     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
065500     MOVE "EXPECTANCY" TO ALL-LABEL-O.
065600     MOVE OA-EXPECTANCY TO ALL-VALUE-O.
065700     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
065800     MOVE "CURRENT WIN STREAK" TO ALL-LABEL-O.
065900     MOVE OA-CUR-WIN-STREAK TO ALL-VALUE-O.
066000     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
066100     MOVE "CURRENT LOSS STREAK" TO ALL-LABEL-O.
066200     MOVE OA-CUR-LOSS-STREAK TO ALL-VALUE-O.
066300     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
066400     MOVE "MAX WIN STREAK" TO ALL-LABEL-O.
066500     MOVE OA-MAX-WIN-STREAK TO ALL-VALUE-O.
066600     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
066700     MOVE "MAX LOSS STREAK" TO ALL-LABEL-O.
066800     MOVE OA-MAX-LOSS-STREAK TO ALL-VALUE-O.
066900     PERFORM 625-WRITE-LABEL-LINE THRU 625-EXIT.
067000 620-EXIT.
067100     EXIT.
067200
067300 625-WRITE-LABEL-LINE.
067400     WRITE ARPT-REC FROM WS-ANALYTICS-LABEL-LINE
067500         AFTER ADVANCING 1.
067600     ADD +1 TO ANALYTICS-LINES-WRITTEN.
067700 625-EXIT.
067800     EXIT.
067900
068000 630-WRITE-SCORE-CAT.
068100     MOVE "8.0-10.0" TO CRL-CATEGORY-O.
068200     MOVE SC1-TRADES TO CW-TRADES.
068300     MOVE SC1-WINS TO CW-WINS.
068400     MOVE SC1-PNL TO CW-PNL.
068500     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
068600     MOVE "7.0-7.9" TO CRL-CATEGORY-O.
068700     MOVE SC2-TRADES TO CW-TRADES.
068800     MOVE SC2-WINS TO CW-WINS.
068900     MOVE SC2-PNL TO CW-PNL.
069000     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
069100     MOVE "6.0-6.9" TO CRL-CATEGORY-O.
069200     MOVE SC3-TRADES TO CW-TRADES.
069300     MOVE SC3-WINS TO CW-WINS.
069400     MOVE SC3-PNL TO CW-PNL.
069500     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
069600     MOVE "5.0-5.9" TO CRL-CATEGORY-O.
069700     MOVE SC4-TRADES TO CW-TRADES.
069800     MOVE SC4-WINS TO CW-WINS.
069900     MOVE SC4-PNL TO CW-PNL.
070000     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
070100     MOVE "0.0-4.9" TO CRL-CATEGORY-O.
070200     MOVE SC5-TRADES TO CW-TRADES.
070300     MOVE SC5-WINS TO CW-WINS.
070400     MOVE SC5-PNL TO CW-PNL.
070500     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
070600 630-EXIT.
070700     EXIT.
070800
070900 635-WRITE-CAT-ROW.
071000     IF CW-TRADES = ZERO
071100         MOVE ZERO TO CW-WIN-RATE
071200         MOVE ZERO TO CW-AVG-PNL
071300     ELSE
071400         COMPUTE CW-WIN-RATE ROUNDED = CW-WINS / CW-TRADES * 100
071500         COMPUTE CW-AVG-PNL ROUNDED = CW-PNL / CW-TRADES.
071600     MOVE CW-TRADES TO CRL-TRADES-O.
071700     MOVE CW-WIN-RATE TO CRL-WIN-RATE-O.
071800     MOVE CW-AVG-PNL TO CRL-AVG-PNL-O.
071900     WRITE ARPT-REC FROM WS-CAT-RPT-LINE AFTER ADVANCING 1.
072000     ADD +1 TO ANALYTICS-LINES-WRITTEN.
072100 635-EXIT.
072200     EXIT.
072300
072400 640-WRITE-TIME-CAT.
072500     MOVE "09:15-09:30" TO CRL-CATEGORY-O.
072600     MOVE TB1-TRADES TO CW-TRADES.
072700     MOVE TB1-WINS TO CW-WINS.
072800     MOVE TB1-PNL TO CW-PNL.
072900     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
073000     MOVE "09:30-10:00" TO CRL-CATEGORY-O.
073100     MOVE TB2-TRADES TO CW-TRADES.
073200     MOVE TB2-WINS TO CW-WINS.
073300     MOVE TB2-PNL TO CW-PNL.
073400     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
073500     MOVE "10:00-11:00" TO CRL-CATEGORY-O.
073600     MOVE TB3-TRADES TO CW-TRADES.
073700     MOVE TB3-WINS TO CW-WINS.
073800     MOVE TB3-PNL TO CW-PNL.
073900     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
074000     MOVE "11:00-12:00" TO CRL-CATEGORY-O.
074100     MOVE TB4-TRADES TO CW-TRADES.
074200     MOVE TB4-WINS TO CW-WINS.
074300     MOVE TB4-PNL TO CW-PNL.
074400     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
074500     MOVE "12:00-13:00" TO CRL-CATEGORY-O.
074600     MOVE TB5-TRADES TO CW-TRADES.
074700     MOVE TB5-WINS TO CW-WINS.
074800     MOVE TB5-PNL TO CW-PNL.
074900     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
075000     MOVE "13:00-14:00" TO CRL-CATEGORY-O.
075100     MOVE TB6-TRADES TO CW-TRADES.
075200     MOVE TB6-WINS TO CW-WINS.
075300     MOVE TB6-PNL TO CW-PNL.
075400     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
075500     MOVE "14:00-15:00" TO CRL-CATEGORY-O.
075600     MOVE TB7-TRADES TO CW-TRADES.
075700     MOVE TB7-WINS TO CW-WINS.
075800     MOVE TB7-PNL TO CW-PNL.
075900     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
076000     MOVE "15:00-15:30" TO CRL-CATEGORY-O.
076100     MOVE TB8-TRADES TO CW-TRADES.
076200     MOVE TB8-WINS TO CW-WINS.
076300     MOVE TB8-PNL TO CW-PNL.
076400     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
076500     MOVE "OTHER" TO CRL-CATEGORY-O.
076600     MOVE TB9-TRADES TO CW-TRADES.
076700     MOVE TB9-WINS TO CW-WINS.
076800     MOVE TB9-PNL TO CW-PNL.
076900     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
077000 640-EXIT.
077100     EXIT.
077200
077300 650-WRITE-REGIME-CAT.
077400     MOVE "EXPANSION" TO CRL-CATEGORY-O.
077500     MOVE RG1-TRADES TO CW-TRADES.
077600     MOVE RG1-WINS TO CW-WINS.
077700     MOVE RG1-PNL TO CW-PNL.
077800     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
077900     MOVE "NORMAL" TO CRL-CATEGORY-O.
078000     MOVE RG2-TRADES TO CW-TRADES.
078100     MOVE RG2-WINS TO CW-WINS.
078200     MOVE RG2-PNL TO CW-PNL.
078300     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
078400     MOVE "COMPRESSION" TO CRL-CATEGORY-O.
078500     MOVE RG3-TRADES TO CW-TRADES.
078600     MOVE RG3-WINS TO CW-WINS.
078700     MOVE RG3-PNL TO CW-PNL.
078800     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
078900 650-EXIT.
079000     EXIT.
079100
079200 660-WRITE-RISKMODE-CAT.
079300     MOVE "CONSERVATIVE" TO CRL-CATEGORY-O.
079400     MOVE RM1-TRADES TO CW-TRADES.
079500     MOVE RM1-WINS TO CW-WINS.
079600     MOVE RM1-PNL TO CW-PNL.
079700     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
079800     MOVE "BALANCED" TO CRL-CATEGORY-O.
079900     MOVE RM2-TRADES TO CW-TRADES.
080000     MOVE RM2-WINS TO CW-WINS.
080100     MOVE RM2-PNL TO CW-PNL.
080200     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
080300     MOVE "AGGRESSIVE" TO CRL-CATEGORY-O.
080400     MOVE RM3-TRADES TO CW-TRADES.
080500     MOVE RM3-WINS TO CW-WINS.
080600     MOVE RM3-PNL TO CW-PNL.
080700     PERFORM 635-WRITE-CAT-ROW THRU 635-EXIT.
080800 660-EXIT.
080900     EXIT.
081000
081100 700-WRITE-EXPORT.
081200     MOVE "700-WRITE-EXPORT" TO PARA-NAME.
081300     MOVE TR-TRADE-ID        TO EXL-TRADE-ID-O.
081400     MOVE TR-SYMBOL          TO EXL-SYMBOL-O.
081500     MOVE TR-OPTION-TYPE     TO EXL-OPTION-TYPE-O.
081600     MOVE TR-STRIKE          TO EXL-STRIKE-O.
081700     MOVE TR-QUANTITY        TO EXL-QUANTITY-O.
081800     MOVE TR-POSITION-VALUE  TO EXL-POSITION-VALUE-O.
081900     MOVE TR-SETUP-SCORE     TO EXL-SETUP-SCORE-O.
082000     MOVE TR-RISK-MODE       TO EXL-RISK-MODE-O.
082100     MOVE TR-EXIT-REASON     TO EXL-EXIT-REASON-O.
082200     MOVE TR-TOTAL-CHARGES   TO EXL-CHARGES-O.
082300     MOVE TR-OUTCOME         TO EXL-OUTCOME-O.
082400
082500     MOVE SPACES TO EXL-ENTRY-TIME-O.
082600     MOVE SPACES TO EXL-EXIT-TIME-O.
082700     PERFORM 705-FORMAT-ENTRY-TIME THRU 705-EXIT.
082800
082900     IF TR-EXIT-DATE NOT = ZERO
083000         PERFORM 710-FORMAT-EXIT-TIME THRU 710-EXIT
083100         MOVE WS-HOLDING-MINUTES TO EXL-HOLDING-MINUTES-O
083200         MOVE TR-EXIT-PRICE      TO EXL-EXIT-PRICE-O
083300         MOVE TR-GROSS-PNL       TO EXL-GROSS-PNL-O
083400         MOVE TR-NET-PNL         TO EXL-NET-PNL-O
083500         MOVE TR-ROI-PCT         TO EXL-ROI-PCT-O
083600     ELSE
083700         MOVE ZERO TO EXL-HOLDING-MINUTES-O
083800         MOVE ZERO TO EXL-EXIT-PRICE-O
083900         MOVE ZERO TO EXL-GROSS-PNL-O
084000         MOVE ZERO TO EXL-NET-PNL-O
084100         MOVE ZERO TO EXL-ROI-PCT-O.
084200
084300     MOVE TR-ENTRY-PRICE TO EXL-ENTRY-PRICE-O.
084400     WRITE TEREC FROM WS-EXPORT-LINE.
084500     ADD +1 TO EXPORT-RECORDS-WRITTEN.
084600 700-EXIT.
084700     EXIT.
084800
084900 705-FORMAT-ENTRY-TIME.
085000     MOVE TR-ENTRY-HOUR   TO EXL-ENTRY-TIME-O(1:2).
085100     MOVE ":"             TO EXL-ENTRY-TIME-O(3:1).
085200     MOVE TR-ENTRY-MINUTE TO EXL-ENTRY-TIME-O(4:2).
085300     MOVE ":"             TO EXL-ENTRY-TIME-O(6:1).
085400     MOVE TR-ENTRY-SECOND TO EXL-ENTRY-TIME-O(7:2).
085500 705-EXIT.
085600     EXIT.
085700
085800 710-FORMAT-EXIT-TIME.
085900     MOVE TR-EXIT-HOUR    TO EXL-EXIT-TIME-O(1:2).
086000     MOVE ":"             TO EXL-EXIT-TIME-O(3:1).
086100     MOVE TR-EXIT-MINUTE  TO EXL-EXIT-TIME-O(4:2).
086200     MOVE ":"             TO EXL-EXIT-TIME-O(6:1).
086300     MOVE TR-EXIT-SECOND  TO EXL-EXIT-TIME-O(7:2).
086400 710-EXIT.
086500     EXIT.
086600
086700 800-OPEN-FILES.
086800     MOVE "800-OPEN-FILES" TO PARA-NAME.
086900     OPEN INPUT TRADE-FILE.
087000     OPEN OUTPUT ANALYTICS-REPORT-FILE, TRADE-EXPORT-FILE, SYSOUT.
087100 800-EXIT.
087200     EXIT.
087300
087400 850-CLOSE-FILES.
087500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
087600     CLOSE TRADE-FILE, ANALYTICS-REPORT-FILE,
087700           TRADE-EXPORT-FILE, SYSOUT.
087800 850-EXIT.
087900     EXIT.
088000
088100 900-READ-TRADE.
088200     MOVE "900-READ-TRADE" TO PARA-NAME.
088300     READ TRADE-FILE
088400         AT END
088500         MOVE 'N' TO MORE-TRADES-SW
088600         GO TO 900-EXIT
088700     END-READ.
088800     ADD +1 TO TRADE-RECORDS-READ.
088900 900-EXIT.
089000     EXIT.
089100
089200 999-CLEANUP.
089300     MOVE "999-CLEANUP" TO PARA-NAME.
089400     PERFORM 600-PRINT-ANALYTICS THRU 600-EXIT.
089500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089600
089700     DISPLAY "** TRADE RECORDS READ **".
089800     DISPLAY TRADE-RECORDS-READ.
089900     DISPLAY "** TRADE-EXPORT ROWS WRITTEN **".
090000     DISPLAY EXPORT-RECORDS-WRITTEN.
090100     DISPLAY "** ANALYTICS-REPORT LINES WRITTEN **".
090200     DISPLAY ANALYTICS-LINES-WRITTEN.
090300
090400     DISPLAY "******** NORMAL END OF JOB TRDANLYT ********".
090500 999-EXIT.
090600     EXIT.
090700
090800 1000-ABEND-RTN.
090900     WRITE SYSOUT-REC FROM ABEND-REC.
091000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
091100     DISPLAY "*** ABNORMAL END OF JOB-TRDANLYT ***" UPON CONSOLE.
091200     DIVIDE ZERO-VAL INTO ONE-VAL.
