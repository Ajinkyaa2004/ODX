000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TSDIFF.
000400 AUTHOR. R. DYER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/90.
000700 DATE-COMPILED. 04/11/90.
000800 SECURITY. CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM RETURNS THE NUMBER OF WHOLE MINUTES
001400*          BETWEEN AN ENTRY TIMESTAMP AND AN EXIT TIMESTAMP ON
001500*          THE TRADE JOURNAL.  IT CONVERTS EACH YYYYMMDD DATE TO
001600*          AN ABSOLUTE DAY NUMBER (ACCOUNTING FOR LEAP YEARS) SO
001700*          A TRADE HELD OVERNIGHT OR OVER A WEEKEND STILL COMES
001800*          OUT RIGHT, NOT JUST SAME-DAY ROUND TRIPS.
001900*
002000******************************************************************
002100*MAINT HISTORY.
002200* 04/11/90  RD   ORIGINAL VERSION FOR THE TRADE JOURNAL PROJECT.
002300* 03/09/99  RD   Y2K SWEEP - DATES WERE ALREADY CARRIED AS A
002400*                FULL 4-DIGIT YEAR.  LEAP-YEAR CHECK VERIFIED
002500*                CORRECT THROUGH THE CENTURY ROLLOVER.
002600* 08/14/07  SP   ADDED THE CUM-DAYS-TABLE REDEFINE SO THE MONTH
002700*                LOOKUP DOES NOT NEED A CASCADING IF.  TICKET
002800*                OPS-0901.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  WS-ENTRY-DAYS           PIC S9(7) COMP.
004400     05  WS-EXIT-DAYS            PIC S9(7) COMP.
004500     05  WS-ENTRY-MINUTES-OF-DAY PIC S9(5) COMP.
004600     05  WS-EXIT-MINUTES-OF-DAY  PIC S9(5) COMP.
004700     05  WS-CALC-YEAR            PIC 9(4).
004800     05  WS-CALC-MONTH           PIC 9(2).
004900     05  WS-CALC-DAY             PIC 9(2).
005000     05  WS-CALC-DAYS            PIC S9(7) COMP.
005100     05  WS-YEAR-LESS-1          PIC S9(5) COMP.
005200     05  WS-LEAP-DAYS            PIC S9(5) COMP.
005300     05  WS-DIV-TEMP             PIC S9(5) COMP.
005400     05  WS-REM-4                PIC S9(3) COMP.
005500     05  WS-REM-100              PIC S9(3) COMP.
005600     05  WS-REM-400              PIC S9(3) COMP.
005700     05  WS-LEAP-YEAR-SW         PIC X(01) VALUE "N".
005800         88  LEAP-YEAR           VALUE "Y".
005900
006000*        CUMULATIVE DAYS BEFORE EACH MONTH OF A NON-LEAP YEAR -
006100*        LOADED AS TWELVE VALUE CLAUSES, THEN WALKED AS A TABLE.
006200 01  CUM-DAYS-VALUES.
006300     05  FILLER                  PIC 9(3) COMP VALUE 000.
006400     05  FILLER                  PIC 9(3) COMP VALUE 031.
006500     05  FILLER                  PIC 9(3) COMP VALUE 059.
006600     05  FILLER                  PIC 9(3) COMP VALUE 090.
006700     05  FILLER                  PIC 9(3) COMP VALUE 120.
006800     05  FILLER                  PIC 9(3) COMP VALUE 151.
006900     05  FILLER                  PIC 9(3) COMP VALUE 181.
007000     05  FILLER                  PIC 9(3) COMP VALUE 212.
007100     05  FILLER                  PIC 9(3) COMP VALUE 243.
007200     05  FILLER                  PIC 9(3) COMP VALUE 273.
007300     05  FILLER                  PIC 9(3) COMP VALUE 304.
007400     05  FILLER                  PIC 9(3) COMP VALUE 334.
007500
007600 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-VALUES.
007700     05  CUM-DAYS-BEFORE-MONTH   PIC 9(3) COMP OCCURS 12 TIMES.
007800
007900 LINKAGE SECTION.
008000 01  TD-CALC-PARMS.
008100     05  TD-ENTRY-DATE           PIC 9(8).
008200     05  TD-ENTRY-TIME           PIC 9(6).
008300     05  TD-EXIT-DATE            PIC 9(8).
008400     05  TD-EXIT-TIME            PIC 9(6).
008500     05  TD-HOLDING-MINUTES      PIC S9(7) COMP.
008600
008700 01  TD-ENTRY-DATE-R REDEFINES TD-ENTRY-DATE.
008800     05  TD-ENTRY-YEAR           PIC 9(4).
008900     05  TD-ENTRY-MONTH          PIC 9(2).
009000     05  TD-ENTRY-DAY            PIC 9(2).
009100
009200 01  TD-ENTRY-TIME-R REDEFINES TD-ENTRY-TIME.
009300     05  TD-ENTRY-HOUR           PIC 9(2).
009400     05  TD-ENTRY-MINUTE         PIC 9(2).
009500     05  TD-ENTRY-SECOND         PIC 9(2).
009600
009700 01  TD-EXIT-DATE-R REDEFINES TD-EXIT-DATE.
009800     05  TD-EXIT-YEAR            PIC 9(4).
009900     05  TD-EXIT-MONTH           PIC 9(2).
010000     05  TD-EXIT-DAY             PIC 9(2).
010100
010200 01  TD-EXIT-TIME-R REDEFINES TD-EXIT-TIME.
010300     05  TD-EXIT-HOUR            PIC 9(2).
010400     05  TD-EXIT-MINUTE          PIC 9(2).
010500     05  TD-EXIT-SECOND          PIC 9(2).
010600
010700 PROCEDURE DIVISION USING TD-CALC-PARMS.
010800     PERFORM 100-CALC-ENTRY-DAYS THRU 100-EXIT.
010900     PERFORM 200-CALC-EXIT-DAYS THRU 200-EXIT.
011000     PERFORM 300-CALC-MINUTES THRU 300-EXIT.
011100     GOBACK.
011200
011300 100-CALC-ENTRY-DAYS.
011400     MOVE TD-ENTRY-YEAR TO WS-CALC-YEAR.
011500     MOVE TD-ENTRY-MONTH TO WS-CALC-MONTH.
011600     MOVE TD-ENTRY-DAY TO WS-CALC-DAY.
011700     PERFORM 500-CALC-ABSOLUTE-DAYS THRU 500-EXIT.
011800     MOVE WS-CALC-DAYS TO WS-ENTRY-DAYS.
011900 100-EXIT.
012000     EXIT.
012100
012200 200-CALC-EXIT-DAYS.
012300     MOVE TD-EXIT-YEAR TO WS-CALC-YEAR.
012400     MOVE TD-EXIT-MONTH TO WS-CALC-MONTH.
012500     MOVE TD-EXIT-DAY TO WS-CALC-DAY.
012600     PERFORM 500-CALC-ABSOLUTE-DAYS THRU 500-EXIT.
012700     MOVE WS-CALC-DAYS TO WS-EXIT-DAYS.
012800 200-EXIT.
012900     EXIT.
013000
013100 300-CALC-MINUTES.
013200     COMPUTE WS-ENTRY-MINUTES-OF-DAY =
013300         (TD-ENTRY-HOUR * 60) + TD-ENTRY-MINUTE.
013400     COMPUTE WS-EXIT-MINUTES-OF-DAY =
013500         (TD-EXIT-HOUR * 60) + TD-EXIT-MINUTE.
013600     COMPUTE TD-HOLDING-MINUTES =
013700         ((WS-EXIT-DAYS - WS-ENTRY-DAYS) * 1440)
013800         + (WS-EXIT-MINUTES-OF-DAY - WS-ENTRY-MINUTES-OF-DAY).
013900 300-EXIT.
014000     EXIT.
014100
014200 500-CALC-ABSOLUTE-DAYS.
014300     COMPUTE WS-YEAR-LESS-1 = WS-CALC-YEAR - 1.
014400     COMPUTE WS-LEAP-DAYS =
014500         (WS-YEAR-LESS-1 / 4) - (WS-YEAR-LESS-1 / 100)
014600         + (WS-YEAR-LESS-1 / 400).
014700     COMPUTE WS-CALC-DAYS =
014800         (WS-YEAR-LESS-1 * 365) + WS-LEAP-DAYS
014900         + CUM-DAYS-BEFORE-MONTH(WS-CALC-MONTH) + WS-CALC-DAY.
015000     PERFORM 550-CHECK-LEAP-ADJUST THRU 550-EXIT.
015100 500-EXIT.
015200     EXIT.
015300
015400 550-CHECK-LEAP-ADJUST.
015500     MOVE "N" TO WS-LEAP-YEAR-SW.
015600     DIVIDE WS-CALC-YEAR BY 4 GIVING WS-DIV-TEMP
015700         REMAINDER WS-REM-4.
015800     IF WS-REM-4 = ZERO
015900         DIVIDE WS-CALC-YEAR BY 100 GIVING WS-DIV-TEMP
016000             REMAINDER WS-REM-100
016100         IF WS-REM-100 NOT = ZERO
016200             MOVE "Y" TO WS-LEAP-YEAR-SW
016300         ELSE
016400             DIVIDE WS-CALC-YEAR BY 400 GIVING WS-DIV-TEMP
016500                 REMAINDER WS-REM-400
016600             IF WS-REM-400 = ZERO
016700                 MOVE "Y" TO WS-LEAP-YEAR-SW.
016800     IF LEAP-YEAR AND WS-CALC-MONTH > 2
016900         ADD 1 TO WS-CALC-DAYS.
017000 550-EXIT.
017100     EXIT.
