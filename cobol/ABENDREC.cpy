000100******************************************************************
000200* COPYBOOK      ABENDREC                                        *
000300* DESCRIPTION.  SYSOUT DUMP LINE WRITTEN BY THE 1000-ABEND-RTN   *
000400*               OF EVERY BATCH DRIVER BEFORE IT FORCES A ZERO-   *
000500*               DIVIDE TO GET AN OPERATOR-VISIBLE ABEND CODE.    *
000600******************************************************************
000700* MAINT HISTORY                                                 *
000800* 04/11/90  RD   ORIGINAL ABEND TRACE LINE, CARRIED OVER FROM    *
000900*                THE EQUITY BACK-OFFICE SUITE.                  *
001000* 03/09/99  RD   Y2K SWEEP - NO DATE FIELDS HERE.  SIGNED OFF.   *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME               PIC X(20).
001400     05  ABEND-REASON            PIC X(60).
001500     05  FILLER                  PIC X(01) VALUE SPACES.
001600     05  FILLER                  PIC X(10) VALUE "EXPECTED: ".
001700     05  EXPECTED-VAL            PIC S9(9).
001800     05  FILLER                  PIC X(01) VALUE SPACES.
001900     05  FILLER                  PIC X(08) VALUE "ACTUAL: ".
002000     05  ACTUAL-VAL              PIC S9(9).
002100     05  FILLER                  PIC X(09).
002200
002300 01  WS-ZERODIV-VALUES.
002400     05  ZERO-VAL                PIC S9(1) COMP VALUE +0.
002500     05  ONE-VAL                 PIC S9(1) COMP VALUE +1.
