000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  POSSIZE.
000400 AUTHOR. R. DYER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/89.
000700 DATE-COMPILED. 06/19/89.
000800 SECURITY. CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM SIZES AN OPTION POSITION FROM TRADING
001400*          CAPITAL, A RISK PERCENTAGE AND THE ENTRY/STOP/TARGET
001500*          PREMIUMS.  IT CONVERTS THE RAW RUPEE RISK AMOUNT INTO
001600*          A NUMBER OF LOTS, THEN CALLS CHGCALC TO PRICE THE
001700*          ROUND TRIP AT TARGET AND WORKS OUT THE EXPECTED P&L
001800*          AND ROI% IF THE TARGET IS HIT.
001900*
002000******************************************************************
002100*MAINT HISTORY.
002200* 06/19/89  RD   ORIGINAL VERSION FOR THE OVERNIGHT RISK RUN.
002300* 03/09/99  RD   Y2K SWEEP - NO DATE FIELDS IN THIS SUBPROGRAM,
002400*                REVIEWED AND SIGNED OFF.
002500* 09/02/06  SP   NO LOGIC CHANGE FOR THE FYERS BROKER ADD - THE
002600*                BROKER CODE PASSES THROUGH TO CHGCALC AS-IS.
002700*                TICKET OPS-0740.
002800* 05/30/13  AR   ADDED THE MAX-LOTS-IS-ZERO OVERRIDE SO A SMALL
002900*                ACCOUNT THAT CAN STILL AFFORD ONE LOT IS NOT
003000*                SIZED TO ZERO.  TICKET OPS-1290.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-RISK-PER-UNIT        PIC S9(5)V99 COMP-3.
004600     05  WS-REWARD-PER-UNIT      PIC S9(5)V99 COMP-3.
004700     05  WS-MIN-CAPITAL-NEEDED   PIC S9(9)V99 COMP-3.
004800     05  WS-ROI-RAW              PIC S9(5)V9(4) COMP-3.
004900     05  CC-RETURN-CD            PIC S9(4) COMP.
005000     05  WS-SYMBOL-FOUND-SW      PIC X(01) VALUE "N".
005100         88  SYMBOL-RECOGNIZED   VALUE "Y".
005200
005300*        CALL AREA BUILT FOR CHGCALC - ENTRY LEG IS THE OPTION
005400*        ENTRY PRICE, EXIT LEG IS THE TARGET PRICE, QUANTITY IS
005500*        THE SIZED POSITION RATHER THAN THE REQUEST QUANTITY.
005600 01  WS-CHGCALC-PARMS.
005700     05  WS-CC-ENTRY-PRICE       PIC 9(5)V99.
005800     05  WS-CC-EXIT-PRICE        PIC 9(5)V99.
005900     05  WS-CC-QUANTITY          PIC 9(5).
006000     05  WS-CC-BROKER            PIC X(10).
006100
006200 LINKAGE SECTION.
006300 01  PS-SIZE-PARMS.
006400     05  PS-SYMBOL               PIC X(10).
006500     05  PS-CAPITAL              PIC 9(9)V99.
006600     05  PS-RISK-PCT             PIC 9V9.
006700     05  PS-ENTRY-PRICE          PIC 9(5)V99.
006800     05  PS-STOP-LOSS            PIC 9(5)V99.
006900     05  PS-TARGET               PIC 9(5)V99.
007000     05  PS-STRIKE               PIC 9(6).
007100     05  PS-OPTION-TYPE          PIC X(04).
007200     05  PS-BROKER               PIC X(10).
007300     05  PS-LOT-SIZE             PIC S9(3) COMP.
007400     05  PS-MAX-QUANTITY         PIC S9(7) COMP.
007500     05  PS-MAX-LOTS             PIC S9(5) COMP.
007600     05  PS-POSITION-SIZE        PIC S9(7) COMP.
007700     05  PS-POSITION-VALUE       PIC S9(9)V99.
007800     05  PS-RISK-AMOUNT          PIC S9(9)V99.
007900     05  PS-ACTUAL-RISK-AMOUNT   PIC S9(9)V99.
008000     05  PS-REWARD-AMOUNT        PIC S9(9)V99.
008100     05  PS-RISK-REWARD-RATIO    PIC S9(3)V99.
008200     05  PS-BREAK-EVEN           PIC 9(5)V99.
008300     05  PS-GROSS-PNL-AT-TARGET  PIC S9(9)V99.
008400     05  PS-NET-PNL-AT-TARGET    PIC S9(9)V99.
008500     05  PS-ROI-PCT              PIC S9(3)V99.
008600     05  FILLER                  PIC X(05).
008700
008800     COPY CHGBRKDN.
008900
009000 01  PS-RETURN-CD                PIC S9(4) COMP.
009100
009200 PROCEDURE DIVISION USING PS-SIZE-PARMS, CHARGES-BREAKDOWN,
009300                           PS-RETURN-CD.
009400     MOVE ZERO TO PS-RETURN-CD.
009500     PERFORM 100-LOOKUP-LOT-SIZE THRU 100-EXIT.
009600     IF SYMBOL-RECOGNIZED
009700         PERFORM 200-CALC-RISK-REWARD THRU 200-EXIT
009800         PERFORM 300-CALC-MAX-LOTS THRU 300-EXIT
009900         PERFORM 400-CALC-POSITION THRU 400-EXIT
010000         PERFORM 500-CALC-RISK-AMOUNTS THRU 500-EXIT
010100         PERFORM 600-CALC-TARGET-PNL THRU 600-EXIT
010200     ELSE
010300         MOVE +8 TO PS-RETURN-CD.
010400     GOBACK.
010500
010600 100-LOOKUP-LOT-SIZE.
010700     MOVE "N" TO WS-SYMBOL-FOUND-SW.
010800     IF PS-SYMBOL = "NIFTY     "
010900         MOVE +50 TO PS-LOT-SIZE
011000         MOVE "Y" TO WS-SYMBOL-FOUND-SW
011100     ELSE
011200     IF PS-SYMBOL = "BANKNIFTY "
011300         MOVE +15 TO PS-LOT-SIZE
011400         MOVE "Y" TO WS-SYMBOL-FOUND-SW.
011500 100-EXIT.
011600     EXIT.
011700
011800 200-CALC-RISK-REWARD.
011900     IF PS-ENTRY-PRICE >= PS-STOP-LOSS
012000         COMPUTE WS-RISK-PER-UNIT =
012100             PS-ENTRY-PRICE - PS-STOP-LOSS
012200     ELSE
012300         COMPUTE WS-RISK-PER-UNIT =
012400             PS-STOP-LOSS - PS-ENTRY-PRICE.
012500
012600     IF PS-TARGET >= PS-ENTRY-PRICE
012700         COMPUTE WS-REWARD-PER-UNIT =
012800             PS-TARGET - PS-ENTRY-PRICE
012900     ELSE
013000         COMPUTE WS-REWARD-PER-UNIT =
013100             PS-ENTRY-PRICE - PS-TARGET.
013200
013300     COMPUTE PS-RISK-AMOUNT ROUNDED =
013400         PS-CAPITAL * PS-RISK-PCT / 100.
013500 200-EXIT.
013600     EXIT.
013700
013800 300-CALC-MAX-LOTS.
013900     IF WS-RISK-PER-UNIT = ZERO
014000         MOVE ZERO TO PS-MAX-QUANTITY
014100     ELSE
014200         COMPUTE PS-MAX-QUANTITY =
014300             PS-RISK-AMOUNT / WS-RISK-PER-UNIT.
014400
014500     COMPUTE PS-MAX-LOTS = PS-MAX-QUANTITY / PS-LOT-SIZE.
014600
014700     IF PS-MAX-LOTS = ZERO
014800         COMPUTE WS-MIN-CAPITAL-NEEDED =
014900             PS-ENTRY-PRICE * PS-LOT-SIZE
015000         IF PS-CAPITAL > WS-MIN-CAPITAL-NEEDED
015100             MOVE +1 TO PS-MAX-LOTS.
015200 300-EXIT.
015300     EXIT.
015400
015500 400-CALC-POSITION.
015600     COMPUTE PS-POSITION-SIZE = PS-MAX-LOTS * PS-LOT-SIZE.
015700     COMPUTE PS-POSITION-VALUE ROUNDED =
015800         PS-ENTRY-PRICE * PS-POSITION-SIZE.
015900 400-EXIT.
016000     EXIT.
016100
016200 500-CALC-RISK-AMOUNTS.
016300     COMPUTE PS-ACTUAL-RISK-AMOUNT ROUNDED =
016400         WS-RISK-PER-UNIT * PS-POSITION-SIZE.
016500     COMPUTE PS-REWARD-AMOUNT ROUNDED =
016600         WS-REWARD-PER-UNIT * PS-POSITION-SIZE.
016700
016800     IF WS-RISK-PER-UNIT = ZERO
016900         MOVE ZERO TO PS-RISK-REWARD-RATIO
017000     ELSE
017100         COMPUTE PS-RISK-REWARD-RATIO ROUNDED =
017200             WS-REWARD-PER-UNIT / WS-RISK-PER-UNIT.
017300 500-EXIT.
017400     EXIT.
017500
017600 600-CALC-TARGET-PNL.
017700     IF PS-POSITION-SIZE = ZERO
017800         MOVE PS-ENTRY-PRICE TO PS-BREAK-EVEN
017900         MOVE ZERO TO PS-GROSS-PNL-AT-TARGET
018000         MOVE ZERO TO PS-NET-PNL-AT-TARGET
018100         MOVE ZERO TO PS-ROI-PCT
018200         INITIALIZE CHARGES-BREAKDOWN
018300     ELSE
018400         MOVE PS-ENTRY-PRICE  TO WS-CC-ENTRY-PRICE
018500         MOVE PS-TARGET       TO WS-CC-EXIT-PRICE
018600         MOVE PS-POSITION-SIZE TO WS-CC-QUANTITY
018700         MOVE PS-BROKER       TO WS-CC-BROKER
018800         CALL "CHGCALC" USING WS-CHGCALC-PARMS, CHARGES-BREAKDOWN,
018900                              CC-RETURN-CD
019000         COMPUTE PS-BREAK-EVEN ROUNDED =
019100             PS-ENTRY-PRICE + (CB-TOTAL / PS-POSITION-SIZE)
019200         MOVE PS-REWARD-AMOUNT TO PS-GROSS-PNL-AT-TARGET
019300         COMPUTE PS-NET-PNL-AT-TARGET ROUNDED =
019400             PS-GROSS-PNL-AT-TARGET - CB-TOTAL
019500         IF PS-ACTUAL-RISK-AMOUNT = ZERO
019600             MOVE ZERO TO PS-ROI-PCT
019700         ELSE
019800             COMPUTE WS-ROI-RAW ROUNDED =
019900                 PS-NET-PNL-AT-TARGET / PS-ACTUAL-RISK-AMOUNT
020000             COMPUTE PS-ROI-PCT ROUNDED = WS-ROI-RAW * 100.
020100 600-EXIT.
020200     EXIT.
