000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  PNLCALC.
000400 AUTHOR. R. DYER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/89.
000700 DATE-COMPILED. 06/19/89.
000800 SECURITY. CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM PRICES ONE OPEN OR CLOSED OPTION
001400*          POSITION.  IT CALLS CHGCALC FOR THE CHARGE BREAKDOWN
001500*          AND THEN DERIVES GROSS/NET P&L, BREAK-EVEN, ROI% AND
001600*          A PROFIT/LOSS/BREAKEVEN STATUS.
001700*
001800*          CALLED DIRECTLY BY RISKCALC FOR EACH PNL-REQUEST
001900*          RECORD ON THE OVERNIGHT RUN.
002000*
002100******************************************************************
002200*MAINT HISTORY.
002300* 06/19/89  RD   ORIGINAL VERSION FOR THE OVERNIGHT RISK RUN.
002400* 03/09/99  RD   Y2K SWEEP - NO DATE FIELDS IN THIS SUBPROGRAM,
002500*                REVIEWED AND SIGNED OFF.
002600* 09/02/06  SP   NO CHANGE REQUIRED FOR THE FYERS BROKER ADD -
002700*                BROKER CODE ALREADY PASSES THROUGH TO CHGCALC.
002800*                TICKET OPS-0740.
002900* 02/14/11  AR   ADDED THE BREAK-EVEN AND ROI% CALCULATIONS SO
003000*                THE RISK REPORT NO LONGER NEEDS A SEPARATE
003100*                DESK SPREADSHEET.  TICKET OPS-1184.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  WS-POSITION-VALUE       PIC S9(9)V99 COMP-3.
004700     05  WS-PER-UNIT-CHARGE      PIC S9(5)V9(4) COMP-3.
004800     05  WS-ROI-RAW              PIC S9(5)V9(4) COMP-3.
004900     05  CC-RETURN-CD            PIC S9(4) COMP.
005000
005100 LINKAGE SECTION.
005200 01  PC-PNL-PARMS.
005300     05  PC-ENTRY-PRICE          PIC 9(5)V99.
005400     05  PC-CURRENT-PRICE        PIC 9(5)V99.
005500     05  PC-QUANTITY             PIC 9(5).
005600     05  PC-BROKER               PIC X(10).
005700     05  PC-GROSS-PNL            PIC S9(7)V99.
005800     05  PC-NET-PNL              PIC S9(7)V99.
005900     05  PC-BREAK-EVEN           PIC 9(5)V99.
006000     05  PC-ROI-PCT              PIC S9(3)V99.
006100     05  PC-STATUS               PIC X(09).
006200         88  PC-PROFIT           VALUE "PROFIT   ".
006300         88  PC-LOSS             VALUE "LOSS     ".
006400         88  PC-BREAKEVEN        VALUE "BREAKEVEN".
006500     05  FILLER                  PIC X(05).
006600
006700     COPY CHGBRKDN.
006800
006900 PROCEDURE DIVISION USING PC-PNL-PARMS, CHARGES-BREAKDOWN.
007000     PERFORM 100-CALC-CHARGES THRU 100-EXIT.
007100     PERFORM 200-CALC-GROSS-NET THRU 200-EXIT.
007200     PERFORM 300-CALC-BREAK-EVEN THRU 300-EXIT.
007300     PERFORM 400-CALC-ROI THRU 400-EXIT.
007400     PERFORM 500-SET-STATUS THRU 500-EXIT.
007500     GOBACK.
007600
007700 100-CALC-CHARGES.
007800*        CHGCALC'S LINKAGE RECORD ONLY LOOKS AT THE FIRST 29
007900*        BYTES OF WHATEVER IS PASSED IN (ENTRY/EXIT PRICE,
008000*        QUANTITY, BROKER) - PC-PNL-PARMS STARTS WITH THE SAME
008100*        FOUR FIELDS IN THE SAME ORDER, SO IT CAN BE PASSED
008200*        WHOLE WITHOUT BUILDING A SEPARATE CALL AREA.
008300     CALL "CHGCALC" USING PC-PNL-PARMS, CHARGES-BREAKDOWN,
008400                           CC-RETURN-CD.
008500 100-EXIT.
008600     EXIT.
008700
008800 200-CALC-GROSS-NET.
008900     COMPUTE PC-GROSS-PNL ROUNDED =
009000         (PC-CURRENT-PRICE - PC-ENTRY-PRICE) * PC-QUANTITY.
009100     COMPUTE PC-NET-PNL ROUNDED = PC-GROSS-PNL - CB-TOTAL.
009200 200-EXIT.
009300     EXIT.
009400
009500 300-CALC-BREAK-EVEN.
009600     COMPUTE WS-PER-UNIT-CHARGE ROUNDED =
009700         CB-TOTAL / PC-QUANTITY.
009800     COMPUTE PC-BREAK-EVEN ROUNDED =
009900         PC-ENTRY-PRICE + WS-PER-UNIT-CHARGE.
010000 300-EXIT.
010100     EXIT.
010200
010300 400-CALC-ROI.
010400     COMPUTE WS-POSITION-VALUE ROUNDED =
010500         PC-ENTRY-PRICE * PC-QUANTITY.
010600     COMPUTE WS-ROI-RAW ROUNDED =
010700         PC-NET-PNL / WS-POSITION-VALUE.
010800     COMPUTE PC-ROI-PCT ROUNDED = WS-ROI-RAW * 100.
010900 400-EXIT.
011000     EXIT.
011100
011200 500-SET-STATUS.
011300     IF PC-NET-PNL > 0
011400         MOVE "PROFIT   " TO PC-STATUS
011500     ELSE
011600     IF PC-NET-PNL < 0
011700         MOVE "LOSS     " TO PC-STATUS
011800     ELSE
011900         MOVE "BREAKEVEN" TO PC-STATUS.
012000 500-EXIT.
012100     EXIT.
