000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  OISCORE.
000400 AUTHOR. S. PATEL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/11/91.
000700 DATE-COMPILED. 07/11/91.
000800 SECURITY. CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM TURNS A SNAPSHOT'S PUT-CALL RATIO,
001400*          OI-TREND AND MAX-PAIN DISTANCE INTO A BULLISH SCORE,
001500*          A BEARISH SCORE AND A PATTERN-STRENGTH FIGURE FOR THE
001600*          OPTION-CHAIN ANALYZER.  CALLED ONCE PER SYMBOL BY
001700*          CHNANLYZ AFTER THE SNAPSHOT METRICS ARE COMPUTED.
001800*
001900******************************************************************
002000*MAINT HISTORY.
002100* 07/11/91  SP   ORIGINAL VERSION FOR THE OPTION-CHAIN PROJECT.
002200* 03/09/99  SP   Y2K SWEEP - NO DATE FIELDS IN THIS SUBPROGRAM,
002300*                REVIEWED AND SIGNED OFF.
002400* 05/30/13  AR   ADDED THE PATTERN-STRENGTH CALCULATION AND THE
002500*                0-10 CLAMP ON ALL THREE OUTPUTS.  TICKET
002600*                OPS-1290.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  WS-BULLISH              PIC S9(3)V9 COMP-3.
004200     05  WS-BEARISH              PIC S9(3)V9 COMP-3.
004300     05  WS-MAX-PAIN-DIST        PIC S9(7)V99 COMP-3.
004400     05  WS-SCORE-DIFF           PIC S9(3)V9 COMP-3.
004500
004600 LINKAGE SECTION.
004700 01  OS-SCORE-PARMS.
004800     05  OS-PCR                  PIC 9(3)V99.
004900     05  OS-OI-TREND             PIC X(12).
005000         88  OS-PUT-HEAVY        VALUE "PUT_HEAVY   ".
005100         88  OS-CALL-HEAVY       VALUE "CALL_HEAVY  ".
005200         88  OS-BALANCED         VALUE "BALANCED    ".
005300     05  OS-SPOT                 PIC 9(7)V99.
005400     05  OS-MAX-PAIN             PIC 9(6).
005500     05  OS-BULLISH-SCORE        PIC 9(2)V9.
005600     05  OS-BEARISH-SCORE        PIC 9(2)V9.
005700     05  OS-PATTERN-STRENGTH     PIC 9(2)V9.
005800     05  FILLER                  PIC X(05).
005900
006000* WHOLE/FRACTION BREAKOUT OF THE PUT-CALL RATIO FOR THE CHAIN
006100* REPORT HEADING LINE - NO COMPUTE NEEDED.
006200 01  OS-PCR-SPLIT-R REDEFINES OS-PCR.
006300     05  OS-PCR-WHOLE            PIC 9(3).
006400     05  OS-PCR-FRACTION         PIC 99.
006500
006600* RS/PAISE BREAKOUT OF THE SPOT PRICE FOR THE SAME HEADING LINE.
006700 01  OS-SPOT-SPLIT-R REDEFINES OS-SPOT.
006800     05  OS-SPOT-RUPEES          PIC 9(7).
006900     05  OS-SPOT-PAISE           PIC 99.
007000
007100* MAX-PAIN STRIKE BROKEN INTO A THOUSANDS BAND AND A REMAINDER,
007200* THE SAME STRIKE-BAND IDIOM USED ON SIZEREQ AND STRKREC.
007300 01  OS-MAX-PAIN-BAND-R REDEFINES OS-MAX-PAIN.
007400     05  OS-MAX-PAIN-THOUSANDS   PIC 9(3).
007500     05  OS-MAX-PAIN-REMAINDER   PIC 9(3).
007600
007700 PROCEDURE DIVISION USING OS-SCORE-PARMS.
007800     MOVE ZERO TO WS-BULLISH.
007900     MOVE ZERO TO WS-BEARISH.
008000     PERFORM 100-SCORE-PCR THRU 100-EXIT.
008100     PERFORM 200-SCORE-OI-TREND THRU 200-EXIT.
008200     PERFORM 300-SCORE-MAX-PAIN THRU 300-EXIT.
008300     PERFORM 400-SET-OUTPUTS THRU 400-EXIT.
008400     GOBACK.
008500
008600 100-SCORE-PCR.
008700     IF OS-PCR > 1.3
008800         ADD 4 TO WS-BULLISH
008900     ELSE
009000     IF OS-PCR < 0.7
009100         ADD 4 TO WS-BEARISH
009200     ELSE
009300         ADD 2 TO WS-BULLISH
009400         ADD 2 TO WS-BEARISH.
009500 100-EXIT.
009600     EXIT.
009700
009800 200-SCORE-OI-TREND.
009900     IF OS-PUT-HEAVY
010000         ADD 3 TO WS-BULLISH
010100     ELSE
010200     IF OS-CALL-HEAVY
010300         ADD 3 TO WS-BEARISH
010400     ELSE
010500         ADD 1.5 TO WS-BULLISH
010600         ADD 1.5 TO WS-BEARISH.
010700 200-EXIT.
010800     EXIT.
010900
011000 300-SCORE-MAX-PAIN.
011100     COMPUTE WS-MAX-PAIN-DIST = OS-SPOT - OS-MAX-PAIN.
011200     IF WS-MAX-PAIN-DIST > 0
011300         ADD 1.5 TO WS-BEARISH
011400         ADD 1 TO WS-BULLISH
011500     ELSE
011600         ADD 1.5 TO WS-BULLISH
011700         ADD 1 TO WS-BEARISH.
011800 300-EXIT.
011900     EXIT.
012000
012100 400-SET-OUTPUTS.
012200     IF WS-BULLISH > 10
012300         MOVE 10.0 TO OS-BULLISH-SCORE
012400     ELSE
012500         MOVE WS-BULLISH TO OS-BULLISH-SCORE.
012600
012700     IF WS-BEARISH > 10
012800         MOVE 10.0 TO OS-BEARISH-SCORE
012900     ELSE
013000         MOVE WS-BEARISH TO OS-BEARISH-SCORE.
013100
013200     IF WS-BULLISH >= WS-BEARISH
013300         COMPUTE WS-SCORE-DIFF = WS-BULLISH - WS-BEARISH
013400     ELSE
013500         COMPUTE WS-SCORE-DIFF = WS-BEARISH - WS-BULLISH.
013600
013700     COMPUTE WS-SCORE-DIFF ROUNDED = WS-SCORE-DIFF * 1.5.
013800     IF WS-SCORE-DIFF > 10
013900         MOVE 10.0 TO OS-PATTERN-STRENGTH
014000     ELSE
014100         MOVE WS-SCORE-DIFF TO OS-PATTERN-STRENGTH.
014200 400-EXIT.
014300     EXIT.
