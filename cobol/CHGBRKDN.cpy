000100******************************************************************
000200* COPYBOOK      CHGBRKDN                                        *
000300* DESCRIPTION.  STATUTORY CHARGE BREAKDOWN FOR ONE OPTION ROUND  *
000400*               TRIP (ENTRY LEG + EXIT LEG).  FILLED BY CHGCALC, *
000500*               READ BY PNLCALC, POSSIZE AND RISKCALC.           *
000600******************************************************************
000700* MAINT HISTORY                                                 *
000800* 11/04/91  RD   ORIGINAL CHARGE-BREAKDOWN AREA FOR EQUITY DESK. *
000900* 03/09/99  RD   Y2K SWEEP - NO DATE FIELDS IN THIS COPYBOOK,    *
001000*                REVIEWED AND SIGNED OFF.                       *
001100* 07/22/04  SP   ADDED CB-GST AND CB-STAMP-DUTY FOR OPTIONS DESK.*
001200* 02/14/11  AR   ADDED CB-BROKERAGE-SPLIT-R AND CB-TOTAL-SPLIT-R *
001300*                FOR THE RS/PAISE BREAKOUT.  TICKET OPS-1184.    *
001400* 02/11/20  AR   WIRED ALL THREE REDEFINES INTO A FOOTING SELF-  *
001500*                CHECK IN RISKCALC 700-WRITE-SIZE-LINE - THE SIX *
001600*                CHARGE COMPONENTS ARE RE-SUMMED AND COMPARED TO *
001700*                CB-TOTAL, AND CB-DUMP-LINE GOES TO SYSOUT IF     *
001800*                THEY DO NOT FOOT.  TICKET OPS-1502.              *
001900******************************************************************
002000 01  CHARGES-BREAKDOWN.
002100     05  CB-BROKERAGE            PIC 9(5)V99.
002200     05  CB-STT                  PIC 9(7)V99.
002300     05  CB-EXCHANGE             PIC 9(7)V99.
002400     05  CB-SEBI                 PIC 9(5)V99.
002500     05  CB-GST                  PIC 9(7)V99.
002600     05  CB-STAMP-DUTY           PIC 9(5)V99.
002700     05  CB-TOTAL                PIC 9(7)V99.
002800     05  FILLER                  PIC X(05).
002900
003000* RS/PAISE BREAKOUT OF THE BROKERAGE FIELD - NO COMPUTE NEEDED,
003100* A DISPLAY-USAGE 9(5)V99 FIELD IS ALREADY STORED AS 7 DIGITS.
003200 01  CB-BROKERAGE-SPLIT-R REDEFINES CB-BROKERAGE.
003300     05  CB-BROKERAGE-RUPEES     PIC 9(5).
003400     05  CB-BROKERAGE-PAISE      PIC 99.
003500
003600* RS/PAISE BREAKOUT OF THE GRAND TOTAL FOR THE RISKCALC PRINT LINE.
003700 01  CB-TOTAL-SPLIT-R REDEFINES CB-TOTAL.
003800     05  CB-TOTAL-RUPEES         PIC 9(7).
003900     05  CB-TOTAL-PAISE          PIC 99.
004000
004100* FLAT DUMP VIEW OF THE WHOLE BREAKDOWN FOR THE SYSOUT ABEND TRAP
004200* WHEN THE SIX COMPONENTS DO NOT FOOT TO CB-TOTAL.
004300 01  CB-DUMP-R REDEFINES CHARGES-BREAKDOWN.
004400     05  CB-DUMP-LINE            PIC X(62).
