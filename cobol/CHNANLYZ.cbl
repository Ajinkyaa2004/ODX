000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CHNANLYZ.
000300 AUTHOR. S. PATEL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/02/91.
000600 DATE-COMPILED. 09/02/91.
000700 SECURITY. CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE OPTION-CHAIN ANALYZER BATCH.  IT READS THE
001300*          STRIKE FILE, WHICH CARRIES ONE OPEN-INTEREST SNAPSHOT
001400*          ROW PER STRIKE WITH THE STRIKES OF EACH SYMBOL GROUPED
001500*          TOGETHER.  ALL STRIKES OF A SYMBOL ARE LOADED INTO A
001600*          TABLE, SCORED ONE BY ONE, THEN ROLLED UP INTO SNAPSHOT
001700*          METRICS (PCR, MAX PAIN, OI TREND, SENTIMENT) AND UP TO
001800*          FOUR STRIKE RECOMMENDATIONS.  OISCORE IS CALLED ONCE
001900*          PER SYMBOL TO TURN THE SNAPSHOT METRICS INTO BULLISH,
002000*          BEARISH AND PATTERN-STRENGTH SCORES.
002100*
002200******************************************************************
002300*MAINT HISTORY.
002400* 09/02/91  SP   ORIGINAL VERSION FOR THE OPTION-CHAIN PROJECT.
002500* 03/09/99  SP   Y2K SWEEP - NO DATE FIELDS ON THIS DRIVER.
002600*                REVIEWED AND SIGNED OFF.
002700* 11/21/08  SP   CONVERTED THE STRIKE TABLE TO THE NEW STRKREC
002800*                LAYOUT AND ADDED THE CALL TO OISCORE FOR THE
002900*                BULLISH/BEARISH/PATTERN-STRENGTH SCORES.
003000* 05/30/13  AR   TIGHTENED THE COMPOSITE-SCORE CLAMPS.  TICKET
003100*                OPS-1290.
003200* 02/11/20  AR   ADDED THE STRIKE-BAND/ATM-DISTANCE SANITY CHECKS
003300*                AND THE SIDE-TABLE CROSSED-MARKET CHECK (205-
003400*                CHECK-CROSSED-MARKET) TO 200-LOAD-STRIKE-TABLE SO
003500*                A BAD EXCHANGE FEED ABENDS BEFORE IT REACHES THE
003600*                STRIKE TABLE.  TICKET OPS-1504.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT STRIKE-FILE
005100     ASSIGN TO UT-S-STRIKEIN
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS SFCODE.
005400
005500     SELECT CHAIN-REPORT-FILE
005600     ASSIGN TO UT-S-CHAINRPT
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS CRFCODE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 130 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC  PIC X(130).
006900
007000****** ONE STRIKE PER RECORD, STRIKES OF A SYMBOL RUN TOGETHER -
007100****** SEE STRKREC.CPY.
007200 FD  STRIKE-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 137 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS STRIKE-RECORD.
007800 COPY STRKREC.
007900
008000 FD  CHAIN-REPORT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 132 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS CRPT-REC.
008600 01  CRPT-REC  PIC X(132).
008700
008800** QSAM FILE
008900 WORKING-STORAGE SECTION.
009000
009100 01  FILE-STATUS-CODES.
009200     05  SFCODE                  PIC X(2).
009300         88 SF-CODE-READ      VALUE SPACES.
009400         88 SF-NO-MORE-DATA   VALUE "10".
009500     05  CRFCODE                 PIC X(2).
009600         88 CR-CODE-WRITE     VALUE SPACES.
009700
009800* ONE PER-SYMBOL TABLE OF STRIKES, LOADED BY 200-LOAD-STRIKE-TABLE
009900* AND SCORED BY 300-SCORE-STRIKE BEFORE THE SNAPSHOT ROLL-UP.
010000 01  WS-STRIKE-TABLE.
010100     05  STK-ENTRY OCCURS 40 TIMES INDEXED BY STK-IDX.
010200         10  STK-STRIKE-PRICE        PIC 9(6).
010300         10  STK-ATM-DISTANCE        PIC S9(3)V99.
010400         10  STK-CALL-OI             PIC 9(9).
010500         10  STK-CALL-OI-CHG         PIC S9(9).
010600         10  STK-CALL-OI-CHG-PCT     PIC S9(3)V99.
010700         10  STK-CALL-VOLUME         PIC 9(9).
010800         10  STK-CALL-BID            PIC 9(5)V99.
010900         10  STK-CALL-ASK            PIC 9(5)V99.
011000         10  STK-CALL-LTP            PIC 9(5)V99.
011100         10  STK-PUT-OI              PIC 9(9).
011200         10  STK-PUT-OI-CHG          PIC S9(9).
011300         10  STK-PUT-OI-CHG-PCT      PIC S9(3)V99.
011400         10  STK-PUT-VOLUME          PIC 9(9).
011500         10  STK-PUT-BID             PIC 9(5)V99.
011600         10  STK-PUT-ASK             PIC 9(5)V99.
011700         10  STK-PUT-LTP             PIC 9(5)V99.
011800         10  STK-CALL-LIQ-SCORE      PIC S9(2)V99 COMP-3.
011900         10  STK-PUT-LIQ-SCORE       PIC S9(2)V99 COMP-3.
012000         10  STK-CALL-SPREAD-PCT     PIC S9(5)V99 COMP-3.
012100         10  STK-PUT-SPREAD-PCT      PIC S9(5)V99 COMP-3.
012200         10  STK-CALL-BUILDUP-SW     PIC X(1).
012300             88 STK-CALL-BUILDUP     VALUE "Y".
012400         10  STK-PUT-BUILDUP-SW      PIC X(1).
012500             88 STK-PUT-BUILDUP      VALUE "Y".
012600         10  STK-CALL-RANK-SW        PIC X(1).
012700             88 STK-CALL-RANK-ELIGIBLE VALUE "Y".
012800         10  STK-PUT-RANK-SW         PIC X(1).
012900             88 STK-PUT-RANK-ELIGIBLE VALUE "Y".
013000         10  STK-CALL-UNWIND-SW      PIC X(1).
013100             88 STK-CALL-UNWINDING   VALUE "Y".
013200         10  STK-PUT-UNWIND-SW       PIC X(1).
013300             88 STK-PUT-UNWINDING    VALUE "Y".
013400         10  STK-TOTAL-OI            PIC 9(10).
013500         10  STK-STRIKE-PCR          PIC S9(3)V99 COMP-3.
013600         10  STK-COMPOSITE-SCORE     PIC S9(3)V99 COMP-3.
013700         10  FILLER                  PIC X(05).
013800     05  FILLER                      PIC X(05).
013900
014000 77  STK-COUNT                       PIC S9(3) COMP VALUE ZERO.
014100
014200* WORK FIELDS FOR 300-SCORE-STRIKE - RECOMPUTED FOR EACH ENTRY.
014300 01  WS-SCORE-WORK.
014400     05  WS-OI-SCORE                 PIC S9(2)V99 COMP-3.
014500     05  WS-ATM-SCORE                PIC S9(2)V99 COMP-3.
014600     05  WS-VOLUME-SCORE             PIC S9(2)V99 COMP-3.
014700     05  WS-AVG-LIQ                  PIC S9(2)V99 COMP-3.
014800     05  WS-ATM-ABS-DIST             PIC S9(3)V99 COMP-3.
014900     05  WS-VOL-TERM                 PIC S9(2)V99 COMP-3.
015000     05  WS-OI-TERM                  PIC S9(2)V99 COMP-3.
015100     05  WS-SCORE-WORK-ATM-BEST      PIC S9(3)V99 COMP-3.
015200     05  WS-MAXPAIN-OI-BEST          PIC 9(10) COMP-3.
015300     05  FILLER                      PIC X(05).
015400
015500* NUMERIC-EDITED WORK FIELDS FOR THE SNAPSHOT HEADER BLOCK - EACH
015600* VALUE IS MOVED HERE FIRST SO LL-VALUE-O PICKS UP A DECIMAL POINT
015700* AND SIGN INSTEAD OF A BARE DE-EDITED DIGIT STRING.
015800 01  WS-LBL-EDIT-FIELDS.
015900     05  LBL-STRIKE-EDIT             PIC ZZZZZ9.
016000     05  LBL-RATIO-EDIT              PIC ZZ9.99.
016100     05  LBL-SCORE-EDIT              PIC Z9.9.
016200     05  LBL-NETOI-EDIT              PIC -ZZZZZZZZZ9.
016300     05  FILLER                      PIC X(05).
016400
016500* SNAPSHOT-LEVEL RESULTS - SET BY 500-SNAPSHOT-METRICS, PRINTED
016600* BY 700-PRINT-CHAIN-REPORT.
016700 01  WS-SNAPSHOT-RESULTS.
016800     05  WS-GROUP-SYMBOL             PIC X(10).
016900     05  WS-ATM-IDX                  PIC S9(3) COMP.
017000     05  WS-ATM-STRIKE               PIC 9(6).
017100     05  WS-MAXPAIN-IDX              PIC S9(3) COMP.
017200     05  WS-MAXPAIN-STRIKE           PIC 9(6).
017300     05  WS-SUM-CALL-OI              PIC 9(10) COMP-3.
017400     05  WS-SUM-PUT-OI               PIC 9(10) COMP-3.
017500     05  WS-SNAPSHOT-PCR             PIC S9(3)V99 COMP-3.
017600     05  WS-PCR-INTERP               PIC X(12).
017700     05  WS-NET-CALL-OI-CHG          PIC S9(10) COMP-3.
017800     05  WS-NET-PUT-OI-CHG           PIC S9(10) COMP-3.
017900     05  WS-OI-DIFF                  PIC S9(10) COMP-3.
018000     05  WS-OI-TREND                 PIC X(12).
018100     05  WS-BULLISH-SIGNALS          PIC S9(2) COMP.
018200     05  WS-BEARISH-SIGNALS          PIC S9(2) COMP.
018300     05  WS-SENTIMENT                PIC X(12).
018400     05  FILLER                      PIC X(05).
018500
018600* CALL AREA FOR OISCORE - BYTE-FOR-BYTE THE SAME SHAPE AS
018700* OS-SCORE-PARMS IN OISCORE'S OWN LINKAGE SECTION.
018800 01  WS-OISCORE-PARMS.
018900     05  OS-PCR                      PIC 9(3)V99.
019000     05  OS-OI-TREND                 PIC X(12).
019100     05  OS-SPOT                     PIC 9(7)V99.
019200     05  OS-MAX-PAIN                 PIC 9(6).
019300     05  OS-BULLISH-SCORE            PIC 9(2)V9.
019400     05  OS-BEARISH-SCORE            PIC 9(2)V9.
019500     05  OS-PATTERN-STRENGTH         PIC 9(2)V9.
019600     05  FILLER                      PIC X(05).
019700
019800* RECOMMENDATION SLOTS - UP TO TWO CALL_BUY AND TWO PUT_BUY,
019900* CARRIED AS TABLE INDEX + SCORE SO 700 CAN PRINT STRIKE, LTP AND
020000* CONFIDENCE STRAIGHT OUT OF WS-STRIKE-TABLE.
020100 01  WS-RECOMMEND-SLOTS.
020200     05  WS-CALL-SLOT-1-IDX          PIC S9(3) COMP VALUE ZERO.
020300     05  WS-CALL-SLOT-1-SCORE        PIC S9(3)V99 COMP-3.
020400     05  WS-CALL-SLOT-2-IDX          PIC S9(3) COMP VALUE ZERO.
020500     05  WS-CALL-SLOT-2-SCORE        PIC S9(3)V99 COMP-3.
020600     05  WS-PUT-SLOT-1-IDX           PIC S9(3) COMP VALUE ZERO.
020700     05  WS-PUT-SLOT-1-SCORE         PIC S9(3)V99 COMP-3.
020800     05  WS-PUT-SLOT-2-IDX           PIC S9(3) COMP VALUE ZERO.
020900     05  WS-PUT-SLOT-2-SCORE         PIC S9(3)V99 COMP-3.
021000     05  FILLER                      PIC X(05).
021100
021200 01  WS-SNAPSHOT-HDR-LINE.
021300     05  FILLER                      PIC X(1) VALUE SPACES.
021400     05  SHL-SYMBOL-O                PIC X(10).
021500     05  FILLER                      PIC X(16) VALUE
021600         " CHAIN SNAPSHOT".
021700     05  FILLER                      PIC X(105) VALUE SPACES.
021800
021900 01  WS-LABEL-LINE.
022000     05  FILLER                      PIC X(1) VALUE SPACES.
022100     05  LL-LABEL-O                  PIC X(26).
022200     05  FILLER                      PIC X(1) VALUE SPACES.
022300     05  LL-VALUE-O                  PIC X(14).
022400     05  FILLER                      PIC X(90) VALUE SPACES.
022500
022600 01  WS-STRIKE-HDR-LINE.
022700     05  FILLER                      PIC X(1) VALUE SPACES.
022800     05  FILLER                      PIC X(10) VALUE "STRIKE".
022900     05  FILLER                      PIC X(14) VALUE "CALL OI".
023000     05  FILLER                      PIC X(14) VALUE "CALL OI CHG".
023100     05  FILLER                      PIC X(14) VALUE "PUT OI".
023200     05  FILLER                      PIC X(14) VALUE "PUT OI CHG".
023300     05  FILLER                      PIC X(14) VALUE "COMPOSITE".
023400     05  FILLER                      PIC X(51) VALUE SPACES.
023500
023600 01  WS-STRIKE-ROW-LINE.
023700     05  FILLER                      PIC X(1) VALUE SPACES.
023800     05  SRL-STRIKE-O                PIC ZZZZZ9.
023900     05  FILLER                      PIC X(4) VALUE SPACES.
024000     05  SRL-CALL-OI-O               PIC ZZZZZZZZZ9.
024100     05  FILLER                      PIC X(3) VALUE SPACES.
024200     05  SRL-CALL-OI-CHG-O           PIC -ZZZZZZZZ9.
024300     05  FILLER                      PIC X(4) VALUE SPACES.
024400     05  SRL-PUT-OI-O                PIC ZZZZZZZZZ9.
024500     05  FILLER                      PIC X(3) VALUE SPACES.
024600     05  SRL-PUT-OI-CHG-O            PIC -ZZZZZZZZ9.
024700     05  FILLER                      PIC X(4) VALUE SPACES.
024800     05  SRL-COMPOSITE-O             PIC ZZ9.99.
024900     05  FILLER                      PIC X(41) VALUE SPACES.
025000
025100 01  WS-RECOMMEND-LINE.
025200     05  FILLER                      PIC X(1) VALUE SPACES.
025300     05  RL-ACTION-O                 PIC X(10).
025400     05  FILLER                      PIC X(1) VALUE SPACES.
025500     05  RL-STRIKE-O                 PIC ZZZZZ9.
025600     05  FILLER                      PIC X(1) VALUE SPACES.
025700     05  RL-PREMIUM-O                PIC ZZZZ9.99.
025800     05  FILLER                      PIC X(1) VALUE SPACES.
025900     05  RL-CONFIDENCE-O             PIC ZZ9.99.
026000     05  FILLER                      PIC X(1) VALUE SPACES.
026100     05  RL-BEHAVIOR-O               PIC X(10).
026200     05  FILLER                      PIC X(1) VALUE SPACES.
026300     05  RL-BIAS-O                   PIC X(12).
026400     05  FILLER                      PIC X(80) VALUE SPACES.
026500
026600 01  COUNTERS-AND-ACCUMULATORS.
026700     05 STRIKE-RECORDS-READ          PIC S9(7) COMP.
026800     05 SYMBOLS-PROCESSED            PIC S9(5) COMP.
026900     05 CHAIN-LINES-WRITTEN          PIC S9(7) COMP.
027000     05 FILLER                       PIC X(05).
027100
027200 77  MORE-STRIKES-SW                 PIC X(1) VALUE SPACE.
027300     88 NO-MORE-STRIKES       VALUE 'N'.
027400
027500 COPY ABENDREC.
027600
027700 PROCEDURE DIVISION.
027800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027900     PERFORM 100-PROCESS-SYMBOL THRU 100-EXIT
028000             UNTIL NO-MORE-STRIKES.
028100     PERFORM 999-CLEANUP THRU 999-EXIT.
028200     MOVE ZERO TO RETURN-CODE.
028300     GOBACK.
028400
028500 000-HOUSEKEEPING.
028600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028700     DISPLAY "******** BEGIN JOB CHNANLYZ ********".
028800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029000     MOVE "Y" TO MORE-STRIKES-SW.
029100     PERFORM 900-READ-STRIKE THRU 900-EXIT.
029200 000-EXIT.
029300     EXIT.
029400
029500 100-PROCESS-SYMBOL.
029600     MOVE "100-PROCESS-SYMBOL" TO PARA-NAME.
029700     MOVE SK-SYMBOL TO WS-GROUP-SYMBOL.
029800     MOVE ZERO TO STK-COUNT.
029900     PERFORM 200-LOAD-STRIKE-TABLE THRU 200-EXIT
030000         UNTIL NO-MORE-STRIKES
030100            OR SK-SYMBOL NOT = WS-GROUP-SYMBOL.
030200     PERFORM 300-SCORE-STRIKE THRU 300-EXIT
030300         VARYING STK-IDX FROM 1 BY 1 UNTIL STK-IDX > STK-COUNT.
030400     PERFORM 500-SNAPSHOT-METRICS THRU 500-EXIT.
030500     PERFORM 650-RECOMMEND THRU 650-EXIT.
030600     PERFORM 700-PRINT-CHAIN-REPORT THRU 700-EXIT.
030700     ADD +1 TO SYMBOLS-PROCESSED.
030800 100-EXIT.
030900     EXIT.
031000
031100 200-LOAD-STRIKE-TABLE.
031200     MOVE "200-LOAD-STRIKE-TABLE" TO PARA-NAME.
031300     ADD +1 TO STK-COUNT.
031400     IF STK-COUNT > 40
031500         MOVE "** TOO MANY STRIKES FOR ONE SYMBOL - TABLE FULL"
031600             TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN.
031800
031900     IF SK-STRIKE-THOUSANDS = ZERO
032000         MOVE "** STRIKE PRICE BELOW 100 - CHECK EXCHANGE FEED"
032100             TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300
032400     IF SK-ATM-DIST-WHOLE < -500 OR SK-ATM-DIST-WHOLE > 500
032500         MOVE "** ATM DISTANCE OUT OF RANGE - CHECK STRIKE FEED"
032600             TO ABEND-REASON
032700         GO TO 1000-ABEND-RTN.
032800
032900     PERFORM 205-CHECK-CROSSED-MARKET THRU 205-EXIT
033000         VARYING SK-SIDE-IDX FROM 1 BY 1 UNTIL SK-SIDE-IDX > 2.
033100
033200     MOVE SK-STRIKE-PRICE      TO STK-STRIKE-PRICE(STK-COUNT).
033300     MOVE SK-ATM-DISTANCE      TO STK-ATM-DISTANCE(STK-COUNT).
033400     MOVE SK-CALL-OPEN-INTEREST TO STK-CALL-OI(STK-COUNT).
033500     MOVE SK-CALL-OI-CHANGE    TO STK-CALL-OI-CHG(STK-COUNT).
033600     MOVE SK-CALL-OI-CHG-PCT   TO STK-CALL-OI-CHG-PCT(STK-COUNT).
033700     MOVE SK-CALL-VOLUME       TO STK-CALL-VOLUME(STK-COUNT).
033800     MOVE SK-CALL-BID          TO STK-CALL-BID(STK-COUNT).
033900     MOVE SK-CALL-ASK          TO STK-CALL-ASK(STK-COUNT).
034000     MOVE SK-CALL-LTP          TO STK-CALL-LTP(STK-COUNT).
034100     MOVE SK-PUT-OPEN-INTEREST TO STK-PUT-OI(STK-COUNT).
034200     MOVE SK-PUT-OI-CHANGE     TO STK-PUT-OI-CHG(STK-COUNT).
034300     MOVE SK-PUT-OI-CHG-PCT    TO STK-PUT-OI-CHG-PCT(STK-COUNT).
034400     MOVE SK-PUT-VOLUME        TO STK-PUT-VOLUME(STK-COUNT).
034500     MOVE SK-PUT-BID           TO STK-PUT-BID(STK-COUNT).
034600     MOVE SK-PUT-ASK           TO STK-PUT-ASK(STK-COUNT).
034700     MOVE SK-PUT-LTP           TO STK-PUT-LTP(STK-COUNT).
034800
034900     PERFORM 900-READ-STRIKE THRU 900-EXIT.
035000 200-EXIT.
035100     EXIT.
035200
035300* CALL AND PUT ARE WALKED AS A TWO-ROW TABLE VIA SK-SIDE-TABLE-R
035400* SO A CROSSED MARKET ON EITHER SIDE ABENDS BEFORE THE STRIKE
035500* EVER REACHES THE TABLE OR THE SNAPSHOT ROLL-UP.
035600 205-CHECK-CROSSED-MARKET.
035700     MOVE "205-CHECK-CROSSED-MARKET" TO PARA-NAME.
035800     IF SK-SIDE-BID(SK-SIDE-IDX) > ZERO
035900        AND SK-SIDE-BID(SK-SIDE-IDX) > SK-SIDE-ASK(SK-SIDE-IDX)
036000         MOVE "** CROSSED MARKET ON STRIKE - BID EXCEEDS ASK"
036100             TO ABEND-REASON
036200         GO TO 1000-ABEND-RTN.
036300 205-EXIT.
036400     EXIT.
036500
036600 300-SCORE-STRIKE.
036700     IF STK-CALL-BID(STK-IDX) > ZERO
036800         COMPUTE STK-CALL-SPREAD-PCT(STK-IDX) ROUNDED =
036900             (STK-CALL-ASK(STK-IDX) - STK-CALL-BID(STK-IDX))
037000             / STK-CALL-BID(STK-IDX) * 100
037100     ELSE
037200         MOVE ZERO TO STK-CALL-SPREAD-PCT(STK-IDX).
037300
037400     IF STK-PUT-BID(STK-IDX) > ZERO
037500         COMPUTE STK-PUT-SPREAD-PCT(STK-IDX) ROUNDED =
037600             (STK-PUT-ASK(STK-IDX) - STK-PUT-BID(STK-IDX))
037700             / STK-PUT-BID(STK-IDX) * 100
037800     ELSE
037900         MOVE ZERO TO STK-PUT-SPREAD-PCT(STK-IDX).
038000
038100     PERFORM 310-SCORE-LIQUIDITY THRU 310-EXIT.
038200
038300     MOVE "N" TO STK-CALL-BUILDUP-SW(STK-IDX).
038400     IF STK-CALL-OI-CHG(STK-IDX) > ZERO AND
038500        STK-CALL-OI-CHG-PCT(STK-IDX) > 15
038600         MOVE "Y" TO STK-CALL-BUILDUP-SW(STK-IDX).
038700
038800     MOVE "N" TO STK-PUT-BUILDUP-SW(STK-IDX).
038900     IF STK-PUT-OI-CHG(STK-IDX) > ZERO AND
039000        STK-PUT-OI-CHG-PCT(STK-IDX) > 15
039100         MOVE "Y" TO STK-PUT-BUILDUP-SW(STK-IDX).
039200
039300     MOVE "N" TO STK-CALL-UNWIND-SW(STK-IDX).
039400     IF STK-CALL-OI-CHG(STK-IDX) < ZERO AND
039500        STK-CALL-OI-CHG-PCT(STK-IDX) < -10
039600         MOVE "Y" TO STK-CALL-UNWIND-SW(STK-IDX).
039700
039800     MOVE "N" TO STK-PUT-UNWIND-SW(STK-IDX).
039900     IF STK-PUT-OI-CHG(STK-IDX) < ZERO AND
040000        STK-PUT-OI-CHG-PCT(STK-IDX) < -10
040100         MOVE "Y" TO STK-PUT-UNWIND-SW(STK-IDX).
040200
040300* CALLOIBUILDUP/PUTOIBUILDUP ARE STRIKERECOMMENDER'S OWN, WEAKER
040400* ELIGIBILITY TEST - EITHER SIDE'S OI CHANGE IS POSITIVE AND AHEAD
040500* OF THE OTHER SIDE.  THEY GET THEIR OWN SWITCHES SO 320-SCORE-
040600* COMPOSITE NEVER SEES ANYTHING BUT THE STRONG-BUILDUP TEST ABOVE.
040700* A STRIKE MEETING THE STRONG TEST ALWAYS QUALIFIES TO RANK TOO.
040800     MOVE STK-CALL-BUILDUP-SW(STK-IDX) TO STK-CALL-RANK-SW(STK-IDX).
040900     IF STK-CALL-OI-CHG(STK-IDX) > ZERO AND
041000        STK-CALL-OI-CHG(STK-IDX) > STK-PUT-OI-CHG(STK-IDX)
041100         MOVE "Y" TO STK-CALL-RANK-SW(STK-IDX).
041200     MOVE STK-PUT-BUILDUP-SW(STK-IDX) TO STK-PUT-RANK-SW(STK-IDX).
041300     IF STK-PUT-OI-CHG(STK-IDX) > ZERO AND
041400        STK-PUT-OI-CHG(STK-IDX) > STK-CALL-OI-CHG(STK-IDX)
041500         MOVE "Y" TO STK-PUT-RANK-SW(STK-IDX).
041600
041700     COMPUTE STK-TOTAL-OI(STK-IDX) =
041800         STK-CALL-OI(STK-IDX) + STK-PUT-OI(STK-IDX).
041900
042000     IF STK-CALL-OI(STK-IDX) = ZERO
042100         MOVE ZERO TO STK-STRIKE-PCR(STK-IDX)
042200     ELSE
042300         COMPUTE STK-STRIKE-PCR(STK-IDX) ROUNDED =
042400             STK-PUT-OI(STK-IDX) / STK-CALL-OI(STK-IDX).
042500
042600     PERFORM 320-SCORE-COMPOSITE THRU 320-EXIT.
042700 300-EXIT.
042800     EXIT.
042900
043000 310-SCORE-LIQUIDITY.
043100     COMPUTE WS-VOL-TERM ROUNDED =
043200         STK-CALL-VOLUME(STK-IDX) / 10000.
043300     IF WS-VOL-TERM > 10
043400         MOVE 10 TO WS-VOL-TERM.
043500     COMPUTE WS-OI-TERM ROUNDED =
043600         STK-CALL-OI(STK-IDX) / 50000.
043700     IF WS-OI-TERM > 10
043800         MOVE 10 TO WS-OI-TERM.
043900     COMPUTE STK-CALL-LIQ-SCORE(STK-IDX) ROUNDED =
044000         (WS-VOL-TERM * 0.4) + (WS-OI-TERM * 0.6).
044100
044200     COMPUTE WS-VOL-TERM ROUNDED =
044300         STK-PUT-VOLUME(STK-IDX) / 10000.
044400     IF WS-VOL-TERM > 10
044500         MOVE 10 TO WS-VOL-TERM.
044600     COMPUTE WS-OI-TERM ROUNDED =
044700         STK-PUT-OI(STK-IDX) / 50000.
044800     IF WS-OI-TERM > 10
044900         MOVE 10 TO WS-OI-TERM.
045000     COMPUTE STK-PUT-LIQ-SCORE(STK-IDX) ROUNDED =
045100         (WS-VOL-TERM * 0.4) + (WS-OI-TERM * 0.6).
045200 310-EXIT.
045300     EXIT.
045400
045500 320-SCORE-COMPOSITE.
045600     MOVE ZERO TO WS-OI-SCORE.
045700     IF STK-CALL-BUILDUP(STK-IDX)
045800         ADD 5 TO WS-OI-SCORE.
045900     IF STK-PUT-BUILDUP(STK-IDX)
046000         ADD 5 TO WS-OI-SCORE.
046100     IF STK-CALL-UNWINDING(STK-IDX)
046200         SUBTRACT 3 FROM WS-OI-SCORE.
046300     IF STK-PUT-UNWINDING(STK-IDX)
046400         SUBTRACT 3 FROM WS-OI-SCORE.
046500     IF WS-OI-SCORE < 0
046600         MOVE ZERO TO WS-OI-SCORE.
046700     IF WS-OI-SCORE > 10
046800         MOVE 10 TO WS-OI-SCORE.
046900
047000     IF STK-ATM-DISTANCE(STK-IDX) < 0
047100         COMPUTE WS-ATM-ABS-DIST = STK-ATM-DISTANCE(STK-IDX) * -1
047200     ELSE
047300         MOVE STK-ATM-DISTANCE(STK-IDX) TO WS-ATM-ABS-DIST.
047400     COMPUTE WS-ATM-SCORE ROUNDED =
047500         10 - (WS-ATM-ABS-DIST / 2).
047600     IF WS-ATM-SCORE < 0
047700         MOVE ZERO TO WS-ATM-SCORE.
047800     IF WS-ATM-SCORE > 10
047900         MOVE 10 TO WS-ATM-SCORE.
048000
048100     COMPUTE WS-VOLUME-SCORE ROUNDED =
048200         (STK-CALL-VOLUME(STK-IDX) + STK-PUT-VOLUME(STK-IDX))
048300             / 20000.
048400     IF WS-VOLUME-SCORE > 10
048500         MOVE 10 TO WS-VOLUME-SCORE.
048600
048700     COMPUTE WS-AVG-LIQ ROUNDED =
048800         (STK-CALL-LIQ-SCORE(STK-IDX)
048900            + STK-PUT-LIQ-SCORE(STK-IDX)) / 2.
049000
049100     COMPUTE STK-COMPOSITE-SCORE(STK-IDX) ROUNDED =
049200         (WS-AVG-LIQ * 0.3) + (WS-OI-SCORE * 0.4)
049300       + (WS-ATM-SCORE * 0.2) + (WS-VOLUME-SCORE * 0.1).
049400 320-EXIT.
049500     EXIT.
049600
049700 500-SNAPSHOT-METRICS.
049800     MOVE "500-SNAPSHOT-METRICS" TO PARA-NAME.
049900     PERFORM 510-FIND-ATM-AND-MAXPAIN THRU 510-EXIT.
050000     PERFORM 520-SUM-OI-TOTALS THRU 520-EXIT.
050100     PERFORM 530-CALC-PCR-TREND-SENTIMENT THRU 530-EXIT.
050200     PERFORM 540-CALL-OISCORE THRU 540-EXIT.
050300 500-EXIT.
050400     EXIT.
050500
050600* THE STRIKE WHOSE ATM-DISTANCE IS CLOSEST TO ZERO IS, BY THE
050700* MEANING OF THAT FIELD ON THE INCOMING RECORD, THE AT-THE-MONEY
050800* STRIKE - THERE IS NO RAW SPOT PRICE ON THE STRIKE FILE, SO THE
050900* ATM STRIKE DOUBLES AS THE SPOT PROXY PASSED TO OISCORE.
051000 510-FIND-ATM-AND-MAXPAIN.
051100     MOVE 1 TO WS-ATM-IDX.
051200     MOVE 1 TO WS-MAXPAIN-IDX.
051300     PERFORM 515-SCAN-ONE-ENTRY THRU 515-EXIT
051400         VARYING STK-IDX FROM 1 BY 1 UNTIL STK-IDX > STK-COUNT.
051500     SET STK-IDX TO WS-ATM-IDX.
051600     MOVE STK-STRIKE-PRICE(STK-IDX) TO WS-ATM-STRIKE.
051700     SET STK-IDX TO WS-MAXPAIN-IDX.
051800     MOVE STK-STRIKE-PRICE(STK-IDX) TO WS-MAXPAIN-STRIKE.
051900 510-EXIT.
052000     EXIT.
052100
052200 515-SCAN-ONE-ENTRY.
052300     IF STK-ATM-DISTANCE(STK-IDX) < 0
052400         COMPUTE WS-ATM-ABS-DIST = STK-ATM-DISTANCE(STK-IDX) * -1
052500     ELSE
052600         MOVE STK-ATM-DISTANCE(STK-IDX) TO WS-ATM-ABS-DIST.
052700     IF STK-IDX = 1
052800         MOVE WS-ATM-ABS-DIST TO WS-SCORE-WORK-ATM-BEST
052900     ELSE
053000     IF WS-ATM-ABS-DIST < WS-SCORE-WORK-ATM-BEST
053100         MOVE WS-ATM-ABS-DIST TO WS-SCORE-WORK-ATM-BEST
053200         SET WS-ATM-IDX FROM STK-IDX.
053300
053400     IF STK-IDX = 1
053500         MOVE STK-TOTAL-OI(1) TO WS-MAXPAIN-OI-BEST
053600     ELSE
053700     IF STK-TOTAL-OI(STK-IDX) > WS-MAXPAIN-OI-BEST
053800         MOVE STK-TOTAL-OI(STK-IDX) TO WS-MAXPAIN-OI-BEST
053900         SET WS-MAXPAIN-IDX FROM STK-IDX.
054000 515-EXIT.
054100     EXIT.
054200
054300 520-SUM-OI-TOTALS.
054400     MOVE ZERO TO WS-SUM-CALL-OI.
054500     MOVE ZERO TO WS-SUM-PUT-OI.
054600     MOVE ZERO TO WS-NET-CALL-OI-CHG.
054700     MOVE ZERO TO WS-NET-PUT-OI-CHG.
054800     PERFORM 525-SUM-ONE-ENTRY THRU 525-EXIT
054900         VARYING STK-IDX FROM 1 BY 1 UNTIL STK-IDX > STK-COUNT.
055000 520-EXIT.
055100     EXIT.
055200
055300 525-SUM-ONE-ENTRY.
055400     ADD STK-CALL-OI(STK-IDX)     TO WS-SUM-CALL-OI.
055500     ADD STK-PUT-OI(STK-IDX)      TO WS-SUM-PUT-OI.
055600     ADD STK-CALL-OI-CHG(STK-IDX) TO WS-NET-CALL-OI-CHG.
055700     ADD STK-PUT-OI-CHG(STK-IDX)  TO WS-NET-PUT-OI-CHG.
055800 525-EXIT.
055900     EXIT.
056000
056100 530-CALC-PCR-TREND-SENTIMENT.
056200* A SNAPSHOT WITH NO CALL OI AT ALL HAS NO RATIO TO SPEAK OF - PCR
056300* IS FORCED TO ZERO AND CALLED NEUTRAL OUTRIGHT, NOT RUN THROUGH
056400* THE BULLISH/BEARISH THRESHOLD TEST BELOW WHICH WOULD OTHERWISE
056500* READ A PCR OF ZERO AS BEARISH.  TICKET OPS-1417.
056600     IF WS-SUM-CALL-OI = ZERO
056700         MOVE ZERO TO WS-SNAPSHOT-PCR
056800         MOVE "NEUTRAL     " TO WS-PCR-INTERP
056900     ELSE
057000         COMPUTE WS-SNAPSHOT-PCR ROUNDED =
057100             WS-SUM-PUT-OI / WS-SUM-CALL-OI
057200         IF WS-SNAPSHOT-PCR > 1.3
057300             MOVE "BULLISH     " TO WS-PCR-INTERP
057400         ELSE
057500         IF WS-SNAPSHOT-PCR < 0.7
057600             MOVE "BEARISH     " TO WS-PCR-INTERP
057700         ELSE
057800             MOVE "NEUTRAL     " TO WS-PCR-INTERP.
057900
058000     COMPUTE WS-OI-DIFF =
058100         WS-NET-CALL-OI-CHG - WS-NET-PUT-OI-CHG.
058200     IF WS-OI-DIFF < 0
058300         COMPUTE WS-OI-DIFF = WS-OI-DIFF * -1.
058400     IF WS-OI-DIFF < 10000
058500         MOVE "BALANCED    " TO WS-OI-TREND
058600     ELSE
058700     IF WS-NET-CALL-OI-CHG > WS-NET-PUT-OI-CHG
058800         MOVE "CALL_HEAVY  " TO WS-OI-TREND
058900     ELSE
059000         MOVE "PUT_HEAVY   " TO WS-OI-TREND.
059100
059200     MOVE ZERO TO WS-BULLISH-SIGNALS.
059300     MOVE ZERO TO WS-BEARISH-SIGNALS.
059400     IF WS-PCR-INTERP = "BULLISH     "
059500         ADD 1 TO WS-BULLISH-SIGNALS.
059600     IF WS-PCR-INTERP = "BEARISH     "
059700         ADD 1 TO WS-BEARISH-SIGNALS.
059800     IF WS-OI-TREND = "PUT_HEAVY   "
059900         ADD 1 TO WS-BULLISH-SIGNALS.
060000     IF WS-OI-TREND = "CALL_HEAVY  "
060100         ADD 1 TO WS-BEARISH-SIGNALS.
060200
060300     IF WS-BULLISH-SIGNALS > WS-BEARISH-SIGNALS
060400         MOVE "BULLISH     " TO WS-SENTIMENT
060500     ELSE
060600     IF WS-BEARISH-SIGNALS > WS-BULLISH-SIGNALS
060700         MOVE "BEARISH     " TO WS-SENTIMENT
060800     ELSE
060900         MOVE "NEUTRAL     " TO WS-SENTIMENT.
061000 530-EXIT.
061100     EXIT.
061200
061300 540-CALL-OISCORE.
061400     MOVE WS-SNAPSHOT-PCR   TO OS-PCR.
061500     MOVE WS-OI-TREND       TO OS-OI-TREND.
061600     MOVE WS-ATM-STRIKE     TO OS-SPOT.
061700     MOVE WS-MAXPAIN-STRIKE TO OS-MAX-PAIN.
061800     CALL "OISCORE" USING WS-OISCORE-PARMS.
061900 540-EXIT.
062000     EXIT.
062100
062200* UP TO TWO CALL_BUY AND TWO PUT_BUY SUGGESTIONS, PICKED BY
062300* WALKING THE TABLE AND KEEPING THE TWO HIGHEST COMPOSITE SCORES
062400* ON EACH SIDE THAT SHOW AN OI BUILD-UP - NO SORT VERB NEEDED FOR
062500* A TABLE THIS SMALL.
062600 650-RECOMMEND.
062700     MOVE "650-RECOMMEND" TO PARA-NAME.
062800     MOVE ZERO TO WS-CALL-SLOT-1-IDX WS-CALL-SLOT-2-IDX
062900                  WS-PUT-SLOT-1-IDX  WS-PUT-SLOT-2-IDX.
063000     MOVE ZERO TO WS-CALL-SLOT-1-SCORE WS-CALL-SLOT-2-SCORE
063100                  WS-PUT-SLOT-1-SCORE  WS-PUT-SLOT-2-SCORE.
063200     PERFORM 655-RANK-ONE-ENTRY THRU 655-EXIT
063300         VARYING STK-IDX FROM 1 BY 1 UNTIL STK-IDX > STK-COUNT.
063400 650-EXIT.
063500     EXIT.
063600
063700 655-RANK-ONE-ENTRY.
063800     IF STK-CALL-RANK-ELIGIBLE(STK-IDX)
063900         IF STK-COMPOSITE-SCORE(STK-IDX) > WS-CALL-SLOT-1-SCORE
064000             MOVE WS-CALL-SLOT-1-IDX   TO WS-CALL-SLOT-2-IDX
064100             MOVE WS-CALL-SLOT-1-SCORE TO WS-CALL-SLOT-2-SCORE
064200             SET WS-CALL-SLOT-1-IDX FROM STK-IDX
064300             MOVE STK-COMPOSITE-SCORE(STK-IDX)
064400                 TO WS-CALL-SLOT-1-SCORE
064500         ELSE
064600         IF STK-COMPOSITE-SCORE(STK-IDX) > WS-CALL-SLOT-2-SCORE
064700             SET WS-CALL-SLOT-2-IDX FROM STK-IDX
064800             MOVE STK-COMPOSITE-SCORE(STK-IDX)
064900                 TO WS-CALL-SLOT-2-SCORE.
065000
065100     IF STK-PUT-RANK-ELIGIBLE(STK-IDX)
065200         IF STK-COMPOSITE-SCORE(STK-IDX) > WS-PUT-SLOT-1-SCORE
065300             MOVE WS-PUT-SLOT-1-IDX   TO WS-PUT-SLOT-2-IDX
065400             MOVE WS-PUT-SLOT-1-SCORE TO WS-PUT-SLOT-2-SCORE
065500             SET WS-PUT-SLOT-1-IDX FROM STK-IDX
065600             MOVE STK-COMPOSITE-SCORE(STK-IDX)
065700                 TO WS-PUT-SLOT-1-SCORE
065800         ELSE
065900         IF STK-COMPOSITE-SCORE(STK-IDX) > WS-PUT-SLOT-2-SCORE
066000             SET WS-PUT-SLOT-2-IDX FROM STK-IDX
066100             MOVE STK-COMPOSITE-SCORE(STK-IDX)
066200                 TO WS-PUT-SLOT-2-SCORE.
066300 655-EXIT.
066400     EXIT.
066500
066600 700-PRINT-CHAIN-REPORT.
066700     MOVE "700-PRINT-CHAIN-REPORT" TO PARA-NAME.
066800     MOVE SPACES TO WS-SNAPSHOT-HDR-LINE.
066900     MOVE WS-GROUP-SYMBOL TO SHL-SYMBOL-O.
067000     WRITE CRPT-REC FROM WS-SNAPSHOT-HDR-LINE.
067100     ADD 1 TO CHAIN-LINES-WRITTEN.
067200
067300     MOVE "SPOT (ATM PROXY)"    TO LL-LABEL-O.
067400     MOVE WS-ATM-STRIKE         TO LBL-STRIKE-EDIT.
067500     MOVE LBL-STRIKE-EDIT       TO LL-VALUE-O.
067600     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
067700
067800     MOVE "ATM STRIKE"          TO LL-LABEL-O.
067900     MOVE WS-ATM-STRIKE         TO LBL-STRIKE-EDIT.
068000     MOVE LBL-STRIKE-EDIT       TO LL-VALUE-O.
068100     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
068200
068300     MOVE "PUT-CALL RATIO"      TO LL-LABEL-O.
068400     MOVE WS-SNAPSHOT-PCR       TO LBL-RATIO-EDIT.
068500     MOVE LBL-RATIO-EDIT        TO LL-VALUE-O.
068600     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
068700
068800     MOVE "PCR INTERPRETATION"  TO LL-LABEL-O.
068900     MOVE WS-PCR-INTERP         TO LL-VALUE-O.
069000     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
069100
069200     MOVE "MAX PAIN STRIKE"     TO LL-LABEL-O.
069300     MOVE WS-MAXPAIN-STRIKE     TO LBL-STRIKE-EDIT.
069400     MOVE LBL-STRIKE-EDIT       TO LL-VALUE-O.
069500     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
069600
069700     MOVE "NET CALL OI CHANGE"  TO LL-LABEL-O.
069800     MOVE WS-NET-CALL-OI-CHG    TO LBL-NETOI-EDIT.
069900     MOVE LBL-NETOI-EDIT        TO LL-VALUE-O.
070000     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
070100
070200     MOVE "NET PUT OI CHANGE"   TO LL-LABEL-O.
070300     MOVE WS-NET-PUT-OI-CHG     TO LBL-NETOI-EDIT.
070400     MOVE LBL-NETOI-EDIT        TO LL-VALUE-O.
070500     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
070600
070700     MOVE "OI TREND"            TO LL-LABEL-O.
070800     MOVE WS-OI-TREND           TO LL-VALUE-O.
070900     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
071000
071100     MOVE "SENTIMENT"           TO LL-LABEL-O.
071200     MOVE WS-SENTIMENT          TO LL-VALUE-O.
071300     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
071400
071500     MOVE "BULLISH SCORE"       TO LL-LABEL-O.
071600     MOVE OS-BULLISH-SCORE      TO LBL-SCORE-EDIT.
071700     MOVE LBL-SCORE-EDIT        TO LL-VALUE-O.
071800     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
071900
072000     MOVE "BEARISH SCORE"       TO LL-LABEL-O.
072100     MOVE OS-BEARISH-SCORE      TO LBL-SCORE-EDIT.
072200     MOVE LBL-SCORE-EDIT        TO LL-VALUE-O.
072300     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
072400
072500     MOVE "PATTERN STRENGTH"    TO LL-LABEL-O.
072600     MOVE OS-PATTERN-STRENGTH   TO LBL-SCORE-EDIT.
072700     MOVE LBL-SCORE-EDIT        TO LL-VALUE-O.
072800     PERFORM 705-WRITE-LABEL-LINE THRU 705-EXIT.
072900
073000     WRITE CRPT-REC FROM WS-STRIKE-HDR-LINE.
073100     ADD 1 TO CHAIN-LINES-WRITTEN.
073200     PERFORM 710-WRITE-STRIKE-ROW THRU 710-EXIT
073300         VARYING STK-IDX FROM 1 BY 1 UNTIL STK-IDX > STK-COUNT.
073400
073500     PERFORM 720-WRITE-RECOMMENDATIONS THRU 720-EXIT.
073600 700-EXIT.
073700     EXIT.
073800
073900 705-WRITE-LABEL-LINE.
074000     WRITE CRPT-REC FROM WS-LABEL-LINE.
074100     ADD 1 TO CHAIN-LINES-WRITTEN.
074200 705-EXIT.
074300     EXIT.
074400
074500 710-WRITE-STRIKE-ROW.
074600     MOVE STK-STRIKE-PRICE(STK-IDX)     TO SRL-STRIKE-O.
074700     MOVE STK-CALL-OI(STK-IDX)          TO SRL-CALL-OI-O.
074800     MOVE STK-CALL-OI-CHG(STK-IDX)      TO SRL-CALL-OI-CHG-O.
074900     MOVE STK-PUT-OI(STK-IDX)           TO SRL-PUT-OI-O.
075000     MOVE STK-PUT-OI-CHG(STK-IDX)       TO SRL-PUT-OI-CHG-O.
075100     MOVE STK-COMPOSITE-SCORE(STK-IDX)  TO SRL-COMPOSITE-O.
075200     WRITE CRPT-REC FROM WS-STRIKE-ROW-LINE.
075300     ADD 1 TO CHAIN-LINES-WRITTEN.
075400 710-EXIT.
075500     EXIT.
075600
075700 720-WRITE-RECOMMENDATIONS.
075800     IF WS-CALL-SLOT-1-IDX > ZERO
075900         SET STK-IDX TO WS-CALL-SLOT-1-IDX
076000         MOVE "CALL_BUY"   TO RL-ACTION-O
076100         MOVE STK-STRIKE-PRICE(STK-IDX) TO RL-STRIKE-O
076200         MOVE STK-CALL-LTP(STK-IDX)     TO RL-PREMIUM-O
076300         MOVE WS-CALL-SLOT-1-SCORE      TO RL-CONFIDENCE-O
076400         MOVE "BREAKOUT"   TO RL-BEHAVIOR-O
076500         MOVE WS-SENTIMENT TO RL-BIAS-O
076600         WRITE CRPT-REC FROM WS-RECOMMEND-LINE
076700         ADD 1 TO CHAIN-LINES-WRITTEN.
076800
076900     IF WS-CALL-SLOT-2-IDX > ZERO
077000         SET STK-IDX TO WS-CALL-SLOT-2-IDX
077100         MOVE "CALL_BUY"   TO RL-ACTION-O
077200         MOVE STK-STRIKE-PRICE(STK-IDX) TO RL-STRIKE-O
077300         MOVE STK-CALL-LTP(STK-IDX)     TO RL-PREMIUM-O
077400         MOVE WS-CALL-SLOT-2-SCORE      TO RL-CONFIDENCE-O
077500         MOVE "BREAKOUT"   TO RL-BEHAVIOR-O
077600         MOVE WS-SENTIMENT TO RL-BIAS-O
077700         WRITE CRPT-REC FROM WS-RECOMMEND-LINE
077800         ADD 1 TO CHAIN-LINES-WRITTEN.
077900
078000     IF WS-PUT-SLOT-1-IDX > ZERO
078100         SET STK-IDX TO WS-PUT-SLOT-1-IDX
078200         MOVE "PUT_BUY"    TO RL-ACTION-O
078300         MOVE STK-STRIKE-PRICE(STK-IDX) TO RL-STRIKE-O
078400         MOVE STK-PUT-LTP(STK-IDX)      TO RL-PREMIUM-O
078500         MOVE WS-PUT-SLOT-1-SCORE       TO RL-CONFIDENCE-O
078600         MOVE "SUPPORT"    TO RL-BEHAVIOR-O
078700         MOVE WS-SENTIMENT TO RL-BIAS-O
078800         WRITE CRPT-REC FROM WS-RECOMMEND-LINE
078900         ADD 1 TO CHAIN-LINES-WRITTEN.
079000
079100     IF WS-PUT-SLOT-2-IDX > ZERO
079200         SET STK-IDX TO WS-PUT-SLOT-2-IDX
079300         MOVE "PUT_BUY"    TO RL-ACTION-O
079400         MOVE STK-STRIKE-PRICE(STK-IDX) TO RL-STRIKE-O
079500         MOVE STK-PUT-LTP(STK-IDX)      TO RL-PREMIUM-O
079600         MOVE WS-PUT-SLOT-2-SCORE       TO RL-CONFIDENCE-O
079700         MOVE "SUPPORT"    TO RL-BEHAVIOR-O
079800         MOVE WS-SENTIMENT TO RL-BIAS-O
079900         WRITE CRPT-REC FROM WS-RECOMMEND-LINE
080000         ADD 1 TO CHAIN-LINES-WRITTEN.
080100 720-EXIT.
080200     EXIT.
080300
080400 800-OPEN-FILES.
080500     MOVE "800-OPEN-FILES" TO PARA-NAME.
080600     OPEN INPUT  STRIKE-FILE.
080700     IF NOT SF-CODE-READ AND NOT SF-NO-MORE-DATA
080800         MOVE "** STRIKE-FILE OPEN FAILED" TO ABEND-REASON
080900         GO TO 1000-ABEND-RTN.
081000     OPEN OUTPUT CHAIN-REPORT-FILE.
081100     IF NOT CR-CODE-WRITE
081200         MOVE "** CHAIN-REPORT-FILE OPEN FAILED" TO ABEND-REASON
081300         GO TO 1000-ABEND-RTN.
081400 800-EXIT.
081500     EXIT.
081600
081700 850-CLOSE-FILES.
081800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
081900     CLOSE STRIKE-FILE.
082000     CLOSE CHAIN-REPORT-FILE.
082100 850-EXIT.
082200     EXIT.
082300
082400 900-READ-STRIKE.
082500     READ STRIKE-FILE
082600         AT END
082700             MOVE "N" TO MORE-STRIKES-SW
082800             GO TO 900-EXIT
082900     END-READ.
083000     ADD 1 TO STRIKE-RECORDS-READ.
083100 900-EXIT.
083200     EXIT.
083300
083400 999-CLEANUP.
083500     MOVE "999-CLEANUP" TO PARA-NAME.
083600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083700     DISPLAY "STRIKE RECORDS READ    - " STRIKE-RECORDS-READ.
083800     DISPLAY "SYMBOLS PROCESSED      - " SYMBOLS-PROCESSED.
083900     DISPLAY "CHAIN REPORT LINES     - " CHAIN-LINES-WRITTEN.
084000     DISPLAY "******** END JOB CHNANLYZ - NORMAL EOJ ********".
084100 999-EXIT.
084200     EXIT.
084300
084400 1000-ABEND-RTN.
084500     DISPLAY "******** CHNANLYZ ABEND ********".
084600     DISPLAY "PARAGRAPH - " PARA-NAME.
084700     DISPLAY "REASON    - " ABEND-REASON.
084800     MOVE SPACES TO SYSOUT-REC.
084900     MOVE ABEND-REASON TO SYSOUT-REC.
085000     WRITE SYSOUT-REC.
085100     CLOSE STRIKE-FILE.
085200     CLOSE CHAIN-REPORT-FILE.
085300     MOVE ZERO TO ZERO-VAL.
085400     MOVE 1 TO ONE-VAL.
085500     DIVIDE ZERO-VAL INTO ONE-VAL.
085600 1000-EXIT.
085700     EXIT.
