000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RISKCALC.
000300 AUTHOR. R. DYER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/19/89.
000600 DATE-COMPILED. 06/19/89.
000700 SECURITY. CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE OVERNIGHT RISK RUN.  IT READS THE SIZING-
001300*          REQUEST FILE AND THE PNL-REQUEST FILE, ONE AFTER THE
001400*          OTHER, AND WRITES ONE RISK-REPORT LINE PER REQUEST -
001500*          POSITION-SIZING RESULTS FOR EACH SIZING-REQUEST, THEN
001600*          PROFIT/LOSS RESULTS FOR EACH PNL-REQUEST.  A TOTALS
001700*          LINE CLOSES OUT THE REPORT.
001800*
001900******************************************************************
002000*MAINT HISTORY.
002100* 06/19/89  RD   ORIGINAL VERSION FOR THE OVERNIGHT RISK RUN.
002200* 03/09/99  RD   Y2K SWEEP - NO DATE FIELDS READ OR WRITTEN BY
002300*                THIS DRIVER.  REVIEWED AND SIGNED OFF.
002400* 09/02/06  SP   NO LOGIC CHANGE FOR THE FYERS BROKER ADD - THE
002500*                BROKER CODE PASSES THROUGH TO POSSIZE/PNLCALC
002600*                AS-IS.  TICKET OPS-0740.
002700* 05/30/13  AR   ADDED THE RECORD-COUNT TOTALS LINE AT THE END OF
002800*                THE REPORT SO THE DESK DOES NOT HAVE TO COUNT
002900*                SYSOUT LINES BY HAND.  TICKET OPS-1290.
003000* 11/04/19  AR   WIDENED THE RISK-REPORT LINE FROM 132 TO 200
003100*                COLUMNS SO THE SIZING LINE CAN CARRY THE ENTRY/
003200*                STOP/TARGET PREMIUMS, THE RISK AND REWARD AMOUNTS,
003300*                BREAK-EVEN AND THE SIX ITEMIZED STATUTORY CHARGES,
003400*                AND THE PNL LINE CAN CARRY BREAK-EVEN.  TICKET
003500*                OPS-1417.
003600* 02/11/20  AR   FIXED THE SIZING-REQUEST AND PNL-REQUEST FD RECORD
003700*                LENGTHS TO MATCH THE COPYBOOKS (WERE 65/34, ARE
003800*                74/49), ADDED THE CHARGE-FOOTING SELF-CHECK IN
003900*                700-WRITE-SIZE-LINE, AND PUT THE SIZING-REQUEST
004000*                OPTION-TYPE/BROKER KEY ON THE ABEND TRACE LINE
004100*                WHEN POSSIZE REJECTS A REQUEST.  TICKET OPS-1502.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT SIZING-REQUEST-FILE
005600     ASSIGN TO UT-S-SIZEREQ
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS SRFCODE.
005900
006000     SELECT PNL-REQUEST-FILE
006100     ASSIGN TO UT-S-PNLREQ
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS PRFCODE.
006400
006500     SELECT RISK-REPORT-FILE
006600     ASSIGN TO UT-S-RISKRPT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RRFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(130).
007900
008000****** ONE SIZING-REQUEST PER RECORD - SEE SIZEREQ.CPY
008100 FD  SIZING-REQUEST-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 74 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SIZING-REQUEST.
008700 COPY SIZEREQ.
008800
008900****** ONE PNL-REQUEST PER RECORD - SEE PNLREQ.CPY
009000 FD  PNL-REQUEST-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 49 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS PNL-REQUEST.
009600 COPY PNLREQ.
009700
009800 FD  RISK-REPORT-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 200 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS RPT-REC.
010400 01  RPT-REC  PIC X(200).
010500
010600** QSAM FILE
010700 WORKING-STORAGE SECTION.
010800
010900 01  FILE-STATUS-CODES.
011000     05  SRFCODE                 PIC X(2).
011100         88 SR-CODE-READ     VALUE SPACES.
011200         88 SR-NO-MORE-DATA  VALUE "10".
011300     05  PRFCODE                 PIC X(2).
011400         88 PR-CODE-READ     VALUE SPACES.
011500         88 PR-NO-MORE-DATA  VALUE "10".
011600     05  RRFCODE                 PIC X(2).
011700         88 RR-CODE-WRITE    VALUE SPACES.
011800
011900 COPY CHGBRKDN.
012000
012100 01  WS-POSSIZE-PARMS.
012200     05  PS-SYMBOL               PIC X(10).
012300     05  PS-CAPITAL               PIC 9(9)V99.
012400     05  PS-RISK-PCT              PIC 9V9.
012500     05  PS-ENTRY-PRICE           PIC 9(5)V99.
012600     05  PS-STOP-LOSS             PIC 9(5)V99.
012700     05  PS-TARGET                PIC 9(5)V99.
012800     05  PS-STRIKE                PIC 9(6).
012900     05  PS-OPTION-TYPE           PIC X(04).
013000     05  PS-BROKER                PIC X(10).
013100     05  PS-LOT-SIZE              PIC S9(3) COMP.
013200     05  PS-MAX-QUANTITY          PIC S9(7) COMP.
013300     05  PS-MAX-LOTS              PIC S9(5) COMP.
013400     05  PS-POSITION-SIZE         PIC S9(7) COMP.
013500     05  PS-POSITION-VALUE        PIC S9(9)V99.
013600     05  PS-RISK-AMOUNT           PIC S9(9)V99.
013700     05  PS-ACTUAL-RISK-AMOUNT    PIC S9(9)V99.
013800     05  PS-REWARD-AMOUNT         PIC S9(9)V99.
013900     05  PS-RISK-REWARD-RATIO     PIC S9(3)V99.
014000     05  PS-BREAK-EVEN            PIC 9(5)V99.
014100     05  PS-GROSS-PNL-AT-TARGET   PIC S9(9)V99.
014200     05  PS-NET-PNL-AT-TARGET     PIC S9(9)V99.
014300     05  PS-ROI-PCT               PIC S9(3)V99.
014400     05  FILLER                   PIC X(05).
014500
014600 01  WS-PNLCALC-PARMS.
014700     05  PC-ENTRY-PRICE           PIC 9(5)V99.
014800     05  PC-CURRENT-PRICE         PIC 9(5)V99.
014900     05  PC-QUANTITY              PIC 9(5).
015000     05  PC-BROKER                PIC X(10).
015100     05  PC-GROSS-PNL             PIC S9(7)V99.
015200     05  PC-NET-PNL               PIC S9(7)V99.
015300     05  PC-BREAK-EVEN            PIC 9(5)V99.
015400     05  PC-ROI-PCT               PIC S9(3)V99.
015500     05  PC-STATUS                PIC X(09).
015600     05  FILLER                   PIC X(05).
015700
015800 01  WS-SIZE-RPT-LINE.
015900     05  FILLER                   PIC X(1) VALUE SPACES.
016000     05  SRL-SYMBOL-O             PIC X(10).
016100     05  FILLER                   PIC X(1) VALUE SPACES.
016200     05  SRL-LOT-SIZE-O           PIC ZZ9.
016300     05  FILLER                   PIC X(1) VALUE SPACES.
016400     05  SRL-MAX-LOTS-O           PIC ZZ,ZZ9.
016500     05  FILLER                   PIC X(1) VALUE SPACES.
016600     05  SRL-POS-SIZE-O           PIC ZZZ,ZZ9.
016700     05  FILLER                   PIC X(1) VALUE SPACES.
016800     05  SRL-POS-VALUE-O          PIC $,$$$,$$9.99.
016900     05  FILLER                   PIC X(1) VALUE SPACES.
017000     05  SRL-ENTRY-O              PIC ZZZZ9.99.
017100     05  FILLER                   PIC X(1) VALUE SPACES.
017200     05  SRL-STOP-O               PIC ZZZZ9.99.
017300     05  FILLER                   PIC X(1) VALUE SPACES.
017400     05  SRL-TARGET-O             PIC ZZZZ9.99.
017500     05  FILLER                   PIC X(1) VALUE SPACES.
017600     05  SRL-RISK-AMT-O           PIC ZZZ,ZZ9.99.
017700     05  FILLER                   PIC X(1) VALUE SPACES.
017800     05  SRL-REWARD-AMT-O         PIC ZZZ,ZZ9.99.
017900     05  FILLER                   PIC X(1) VALUE SPACES.
018000     05  SRL-RR-RATIO-O           PIC ZZ9.99.
018100     05  FILLER                   PIC X(1) VALUE SPACES.
018200     05  SRL-BREAK-EVEN-O         PIC ZZZZ9.99.
018300     05  FILLER                   PIC X(1) VALUE SPACES.
018400     05  SRL-BROKERAGE-O          PIC ZZZZ9.99.
018500     05  FILLER                   PIC X(1) VALUE SPACES.
018600     05  SRL-STT-O                PIC ZZZZZZ9.99.
018700     05  FILLER                   PIC X(1) VALUE SPACES.
018800     05  SRL-EXCHANGE-O           PIC ZZZZZZ9.99.
018900     05  FILLER                   PIC X(1) VALUE SPACES.
019000     05  SRL-SEBI-O               PIC ZZZZ9.99.
019100     05  FILLER                   PIC X(1) VALUE SPACES.
019200     05  SRL-GST-O                PIC ZZZZZZ9.99.
019300     05  FILLER                   PIC X(1) VALUE SPACES.
019400     05  SRL-STAMP-DUTY-O         PIC ZZZZ9.99.
019500     05  FILLER                   PIC X(1) VALUE SPACES.
019600     05  SRL-TOTAL-CHG-O          PIC $$$,$$9.99.
019700     05  FILLER                   PIC X(1) VALUE SPACES.
019800     05  SRL-NET-PNL-O            PIC -$$$,$$9.99.
019900     05  FILLER                   PIC X(1) VALUE SPACES.
020000     05  SRL-ROI-O                PIC -ZZ9.99.
020100     05  FILLER                   PIC X(1) VALUE SPACES.
020200
020300 01  WS-PNL-RPT-LINE.
020400     05  FILLER                   PIC X(1) VALUE SPACES.
020500     05  PRL-SYMBOL-O             PIC X(10).
020600     05  FILLER                   PIC X(1) VALUE SPACES.
020700     05  PRL-ENTRY-O              PIC ZZZZ9.99.
020800     05  FILLER                   PIC X(1) VALUE SPACES.
020900     05  PRL-CURRENT-O            PIC ZZZZ9.99.
021000     05  FILLER                   PIC X(1) VALUE SPACES.
021100     05  PRL-BREAK-EVEN-O         PIC ZZZZ9.99.
021200     05  FILLER                   PIC X(1) VALUE SPACES.
021300     05  PRL-QTY-O                PIC ZZZZ9.
021400     05  FILLER                   PIC X(1) VALUE SPACES.
021500     05  PRL-GROSS-PNL-O          PIC -$$$,$$9.99.
021600     05  FILLER                   PIC X(1) VALUE SPACES.
021700     05  PRL-NET-PNL-O            PIC -$$$,$$9.99.
021800     05  FILLER                   PIC X(1) VALUE SPACES.
021900     05  PRL-ROI-O                PIC -ZZ9.99.
022000     05  FILLER                   PIC X(1) VALUE SPACES.
022100     05  PRL-STATUS-O             PIC X(09).
022200     05  FILLER                   PIC X(114) VALUE SPACES.
022300
022400 01  WS-TOTALS-LINE.
022500     05  FILLER                   PIC X(18) VALUE
022600         "** RISK RUN TOTALS".
022700     05  FILLER                   PIC X(24) VALUE
022800         " - SIZING REQUESTS READ:".
022900     05  TOT-SIZING-READ-O        PIC ZZ,ZZ9.
023000     05  FILLER                   PIC X(22) VALUE
023100         "  PNL REQUESTS READ:".
023200     05  TOT-PNL-READ-O           PIC ZZ,ZZ9.
023300     05  FILLER                   PIC X(124) VALUE SPACES.
023400
023500 01  COUNTERS-AND-ACCUMULATORS.
023600     05 SIZING-RECORDS-READ      PIC S9(7) COMP.
023700     05 PNL-RECORDS-READ         PIC S9(7) COMP.
023800     05 RECORDS-WRITTEN          PIC S9(7) COMP.
023900     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
024000
024100* RE-FOOTED TOTAL FOR THE CHARGES-BREAKDOWN SELF-CHECK IN
024200* 705-CHECK-CHARGE-FOOTING.
024300 77  WS-CHG-FOOT-TOTAL           PIC 9(7)V99.
024400
024500 77  MORE-SIZEREQ-SW             PIC X(1) VALUE SPACE.
024600     88 NO-MORE-SIZEREQS  VALUE 'N'.
024700 77  MORE-PNLREQ-SW               PIC X(1) VALUE SPACE.
024800     88 NO-MORE-PNLREQS  VALUE 'N'.
024900
025000 COPY ABENDREC.
025100
025200 PROCEDURE DIVISION.
025300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025400     PERFORM 100-SIZING-MAINLINE THRU 100-EXIT
025500             UNTIL NO-MORE-SIZEREQS.
025600     PERFORM 200-PNL-MAINLINE THRU 200-EXIT
025700             UNTIL NO-MORE-PNLREQS.
025800     PERFORM 999-CLEANUP THRU 999-EXIT.
025900     MOVE ZERO TO RETURN-CODE.
026000     GOBACK.
026100
026200 000-HOUSEKEEPING.
026300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026400     DISPLAY "******** BEGIN JOB RISKCALC ********".
026500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026700     MOVE "Y" TO MORE-SIZEREQ-SW, MORE-PNLREQ-SW.
026800
026900     PERFORM 900-READ-SIZEREQ THRU 900-EXIT.
027000     PERFORM 920-READ-PNLREQ THRU 920-EXIT.
027100 000-EXIT.
027200     EXIT.
027300
027400 100-SIZING-MAINLINE.
027500     MOVE "100-SIZING-MAINLINE" TO PARA-NAME.
027600     PERFORM 300-CALC-POSITION-SIZE THRU 300-EXIT.
027700     PERFORM 700-WRITE-SIZE-LINE THRU 700-EXIT.
027800     PERFORM 900-READ-SIZEREQ THRU 900-EXIT.
027900 100-EXIT.
028000     EXIT.
028100
028200 200-PNL-MAINLINE.
028300     MOVE "200-PNL-MAINLINE" TO PARA-NAME.
028400     PERFORM 400-CALC-PNL THRU 400-EXIT.
028500     PERFORM 710-WRITE-PNL-LINE THRU 710-EXIT.
028600     PERFORM 920-READ-PNLREQ THRU 920-EXIT.
028700 200-EXIT.
028800     EXIT.
028900
029000 300-CALC-POSITION-SIZE.
029100     MOVE "300-CALC-POSITION-SIZE" TO PARA-NAME.
029200     MOVE SR-SYMBOL          TO PS-SYMBOL.
029300     MOVE SR-CAPITAL         TO PS-CAPITAL.
029400     MOVE SR-RISK-PCT        TO PS-RISK-PCT.
029500     MOVE SR-ENTRY-PRICE     TO PS-ENTRY-PRICE.
029600     MOVE SR-STOP-LOSS       TO PS-STOP-LOSS.
029700     MOVE SR-TARGET          TO PS-TARGET.
029800     MOVE SR-STRIKE          TO PS-STRIKE.
029900     MOVE SR-OPTION-TYPE     TO PS-OPTION-TYPE.
030000     MOVE SR-BROKER          TO PS-BROKER.
030100
030200     CALL "POSSIZE" USING WS-POSSIZE-PARMS, CHARGES-BREAKDOWN,
030300                           CALC-CALL-RET-CODE.
030400
030500     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
030600         MOVE "** UNRECOGNIZED SYMBOL - KEY:" TO ABEND-REASON
030700         MOVE SR-OPT-BROKER-KEY TO ABEND-REASON(30:14)
030800         GO TO 1000-ABEND-RTN.
030900 300-EXIT.
031000     EXIT.
031100
031200 400-CALC-PNL.
031300     MOVE "400-CALC-PNL" TO PARA-NAME.
031400     MOVE PR-ENTRY-PRICE     TO PC-ENTRY-PRICE.
031500     MOVE PR-CURRENT-PRICE   TO PC-CURRENT-PRICE.
031600     MOVE PR-QUANTITY        TO PC-QUANTITY.
031700     MOVE PR-BROKER          TO PC-BROKER.
031800
031900     CALL "PNLCALC" USING WS-PNLCALC-PARMS, CHARGES-BREAKDOWN.
032000 400-EXIT.
032100     EXIT.
032200
032300 700-WRITE-SIZE-LINE.
032400     MOVE "700-WRITE-SIZE-LINE" TO PARA-NAME.
032500     MOVE PS-SYMBOL           TO SRL-SYMBOL-O.
032600     MOVE PS-LOT-SIZE         TO SRL-LOT-SIZE-O.
032700     MOVE PS-MAX-LOTS         TO SRL-MAX-LOTS-O.
032800     MOVE PS-POSITION-SIZE    TO SRL-POS-SIZE-O.
032900     MOVE PS-POSITION-VALUE   TO SRL-POS-VALUE-O.
033000     MOVE PS-ENTRY-PRICE      TO SRL-ENTRY-O.
033100     MOVE PS-STOP-LOSS        TO SRL-STOP-O.
033200     MOVE PS-TARGET           TO SRL-TARGET-O.
033300     MOVE PS-RISK-AMOUNT      TO SRL-RISK-AMT-O.
033400     MOVE PS-REWARD-AMOUNT    TO SRL-REWARD-AMT-O.
033500     MOVE PS-RISK-REWARD-RATIO TO SRL-RR-RATIO-O.
033600     MOVE PS-BREAK-EVEN       TO SRL-BREAK-EVEN-O.
033700     MOVE CB-BROKERAGE        TO SRL-BROKERAGE-O.
033800     MOVE CB-STT              TO SRL-STT-O.
033900     MOVE CB-EXCHANGE         TO SRL-EXCHANGE-O.
034000     MOVE CB-SEBI             TO SRL-SEBI-O.
034100     MOVE CB-GST              TO SRL-GST-O.
034200     MOVE CB-STAMP-DUTY       TO SRL-STAMP-DUTY-O.
034300     MOVE CB-TOTAL            TO SRL-TOTAL-CHG-O.
034400     MOVE PS-NET-PNL-AT-TARGET TO SRL-NET-PNL-O.
034500     MOVE PS-ROI-PCT          TO SRL-ROI-O.
034600     PERFORM 705-CHECK-CHARGE-FOOTING THRU 705-EXIT.
034700     WRITE RPT-REC FROM WS-SIZE-RPT-LINE
034800         AFTER ADVANCING 1.
034900     ADD +1 TO RECORDS-WRITTEN.
035000 700-EXIT.
035100     EXIT.
035200
035300* THE SIX ITEMIZED CHARGES SHOULD ALWAYS FOOT TO CB-TOTAL, AND THE
035400* WHOLE-RUPEE PART OF BROKERAGE ALONE CAN NEVER EXCEED THE WHOLE-
035500* RUPEE PART OF THE GRAND TOTAL.  IF EITHER CHECK FAILS, CHGCALC
035600* RETURNED A BAD BREAKDOWN - DUMP IT TO SYSOUT AND ABEND RATHER
035700* THAN PRINT A RISK-REPORT LINE THE DESK CANNOT TRUST.
035800 705-CHECK-CHARGE-FOOTING.
035900     MOVE "705-CHECK-CHARGE-FOOTING" TO PARA-NAME.
036000     COMPUTE WS-CHG-FOOT-TOTAL =
036100         CB-BROKERAGE + CB-STT + CB-EXCHANGE +
036200         CB-SEBI + CB-GST + CB-STAMP-DUTY.
036300     IF WS-CHG-FOOT-TOTAL NOT EQUAL TO CB-TOTAL
036400        OR CB-BROKERAGE-RUPEES > CB-TOTAL-RUPEES
036500         MOVE CB-DUMP-LINE TO ABEND-REASON
036600         GO TO 1000-ABEND-RTN.
036700 705-EXIT.
036800     EXIT.
036900
037000 710-WRITE-PNL-LINE.
037100     MOVE "710-WRITE-PNL-LINE" TO PARA-NAME.
037200     MOVE PR-SYMBOL           TO PRL-SYMBOL-O.
037300     MOVE PC-ENTRY-PRICE      TO PRL-ENTRY-O.
037400     MOVE PC-CURRENT-PRICE    TO PRL-CURRENT-O.
037500     MOVE PC-BREAK-EVEN       TO PRL-BREAK-EVEN-O.
037600     MOVE PC-QUANTITY         TO PRL-QTY-O.
037700     MOVE PC-GROSS-PNL        TO PRL-GROSS-PNL-O.
037800     MOVE PC-NET-PNL          TO PRL-NET-PNL-O.
037900     MOVE PC-ROI-PCT          TO PRL-ROI-O.
038000     MOVE PC-STATUS           TO PRL-STATUS-O.
038100     WRITE RPT-REC FROM WS-PNL-RPT-LINE
038200         AFTER ADVANCING 1.
038300     ADD +1 TO RECORDS-WRITTEN.
038400 710-EXIT.
038500     EXIT.
038600
038700 750-WRITE-TOTALS.
038800     MOVE "750-WRITE-TOTALS" TO PARA-NAME.
038900     MOVE SIZING-RECORDS-READ TO TOT-SIZING-READ-O.
039000     MOVE PNL-RECORDS-READ    TO TOT-PNL-READ-O.
039100     WRITE RPT-REC FROM WS-TOTALS-LINE
039200         AFTER ADVANCING 2.
039300 750-EXIT.
039400     EXIT.
039500
039600 800-OPEN-FILES.
039700     MOVE "800-OPEN-FILES" TO PARA-NAME.
039800     OPEN INPUT SIZING-REQUEST-FILE, PNL-REQUEST-FILE.
039900     OPEN OUTPUT RISK-REPORT-FILE, SYSOUT.
040000 800-EXIT.
040100     EXIT.
040200
040300 850-CLOSE-FILES.
040400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040500     CLOSE SIZING-REQUEST-FILE, PNL-REQUEST-FILE,
040600           RISK-REPORT-FILE, SYSOUT.
040700 850-EXIT.
040800     EXIT.
040900
041000 900-READ-SIZEREQ.
041100     MOVE "900-READ-SIZEREQ" TO PARA-NAME.
041200     READ SIZING-REQUEST-FILE
041300         AT END
041400         MOVE 'N' TO MORE-SIZEREQ-SW
041500         GO TO 900-EXIT
041600     END-READ.
041700     ADD +1 TO SIZING-RECORDS-READ.
041800 900-EXIT.
041900     EXIT.
042000
042100 920-READ-PNLREQ.
042200     MOVE "920-READ-PNLREQ" TO PARA-NAME.
042300     READ PNL-REQUEST-FILE
042400         AT END
042500         MOVE 'N' TO MORE-PNLREQ-SW
042600         GO TO 920-EXIT
042700     END-READ.
042800     ADD +1 TO PNL-RECORDS-READ.
042900 920-EXIT.
043000     EXIT.
043100
043200 999-CLEANUP.
043300     MOVE "999-CLEANUP" TO PARA-NAME.
043400     PERFORM 750-WRITE-TOTALS THRU 750-EXIT.
043500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043600
043700     DISPLAY "** SIZING REQUESTS READ **".
043800     DISPLAY SIZING-RECORDS-READ.
043900     DISPLAY "** PNL REQUESTS READ **".
044000     DISPLAY PNL-RECORDS-READ.
044100     DISPLAY "** RISK-REPORT LINES WRITTEN **".
044200     DISPLAY RECORDS-WRITTEN.
044300
044400     DISPLAY "******** NORMAL END OF JOB RISKCALC ********".
044500 999-EXIT.
044600     EXIT.
044700
044800 1000-ABEND-RTN.
044900     WRITE SYSOUT-REC FROM ABEND-REC.
045000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045100     DISPLAY "*** ABNORMAL END OF JOB-RISKCALC ***" UPON CONSOLE.
045200     DIVIDE ZERO-VAL INTO ONE-VAL.
