000100******************************************************************
000200* COPYBOOK      TRADEREC                                        *
000300* DESCRIPTION.  ONE ENTRY IN THE OPTIONS TRADE JOURNAL.  READ    *
000400*               AND RE-WRITTEN BY TRDANLYT FOR EACH CLOSED TRADE *
000500*               DURING THE EXIT/ANALYTICS/EXPORT RUN.            *
000600******************************************************************
000700* MAINT HISTORY                                                 *
000800* 04/11/90  RD   ORIGINAL JOURNAL LAYOUT, EQUITY DESK ONLY.      *
000900* 03/09/99  RD   Y2K SWEEP - TR-ENTRY-DATE/TR-EXIT-DATE ALREADY  *
001000*                CARRY A FULL 4-DIGIT YEAR.  NO CHANGE REQUIRED. *
001100* 08/14/07  SP   ADDED TR-SETUP-SCORE, TR-RISK-MODE AND          *
001200*                TR-VOLATILITY-REGIME FOR THE OPTIONS DESK       *
001300*                ANALYTICS PROJECT.  TICKET OPS-0901.            *
001400* 02/14/11  AR   ADDED TR-ENTRY-TIME-R/TR-EXIT-TIME-R BROKEN-OUT *
001500*                VIEWS FOR THE TIME-OF-DAY BUCKET REPORT.        *
001600*                TICKET OPS-1184.                                *
001700* 02/11/20  AR   DROPPED TR-ENTRY-DATE-R (NEVER REFERENCED).     *
001800*                KEPT TR-EXIT-DATE-R AND WIRED IT INTO THE       *
001900*                EXIT-YEAR PLAUSIBILITY GUARD IN TRDANLYT'S      *
002000*                300-EXIT-PROCESSING.  TICKET OPS-1503.          *
002100******************************************************************
002200 01  TRADE-RECORD.
002300     05  TR-TRADE-ID             PIC X(25).
002400     05  TR-SYMBOL               PIC X(10).
002500     05  TR-OPTION-TYPE          PIC X(04).
002600     05  TR-STRIKE               PIC 9(6).
002700     05  TR-ENTRY-DATE           PIC 9(8).
002800     05  TR-ENTRY-TIME           PIC 9(6).
002900     05  TR-ENTRY-PRICE          PIC 9(5)V99.
003000     05  TR-QUANTITY             PIC 9(5).
003100     05  TR-POSITION-VALUE       PIC 9(9)V99.
003200     05  TR-SETUP-SCORE          PIC 99V9.
003300     05  TR-RISK-MODE            PIC X(12).
003400     05  TR-VOLATILITY-REGIME    PIC X(12).
003500     05  TR-EXIT-DATE            PIC 9(8).
003600     05  TR-EXIT-TIME            PIC 9(6).
003700     05  TR-EXIT-PRICE           PIC 9(5)V99.
003800     05  TR-EXIT-REASON          PIC X(10).
003900     05  TR-TOTAL-CHARGES        PIC 9(7)V99.
004000     05  TR-GROSS-PNL            PIC S9(7)V99.
004100     05  TR-NET-PNL              PIC S9(7)V99.
004200     05  TR-ROI-PCT              PIC S9(3)V99.
004300     05  TR-OUTCOME              PIC X(04).
004400     05  FILLER                  PIC X(10).
004500
004600* ENTRY TIME BROKEN OUT TO HOUR/MINUTE/SECOND - THE TIME-BUCKET
004700* BREAKDOWN NEEDS THE HOUR AND MINUTE SEPARATELY.
004800 01  TR-ENTRY-TIME-R REDEFINES TR-ENTRY-TIME.
004900     05  TR-ENTRY-HOUR           PIC 9(2).
005000     05  TR-ENTRY-MINUTE         PIC 9(2).
005100     05  TR-ENTRY-SECOND         PIC 9(2).
005200
005300* EXIT YEAR BROKEN OUT SO 300-EXIT-PROCESSING CAN CHECK IT FOR A
005400* PLAUSIBLE RANGE BEFORE THE HOLDING-MINUTES CALL TO TSDIFF.
005500 01  TR-EXIT-DATE-R REDEFINES TR-EXIT-DATE.
005600     05  TR-EXIT-YEAR            PIC 9(4).
005700     05  TR-EXIT-MONTH           PIC 9(2).
005800     05  TR-EXIT-DAY             PIC 9(2).
005900
006000* EXIT TIME BROKEN OUT TO HOUR/MINUTE/SECOND FOR TSDIFF AND FOR
006100* 710-FORMAT-EXIT-TIME ON THE TRADE-EXPORT ROW.
006200 01  TR-EXIT-TIME-R REDEFINES TR-EXIT-TIME.
006300     05  TR-EXIT-HOUR            PIC 9(2).
006400     05  TR-EXIT-MINUTE          PIC 9(2).
006500     05  TR-EXIT-SECOND          PIC 9(2).
