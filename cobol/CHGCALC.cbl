000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  CHGCALC.
000400 AUTHOR. R. DYER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/89.
000700 DATE-COMPILED. 06/19/89.
000800 SECURITY. CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM BUILDS THE STATUTORY CHARGE BREAKDOWN
001400*          FOR ONE OPTION ROUND TRIP (ENTRY LEG PLUS EXIT LEG).
001500*          IT IS CALLED BY POSSIZE, PNLCALC AND RISKCALC WITH THE
001600*          ENTRY PRICE, EXIT PRICE, QUANTITY AND BROKER CODE, AND
001700*          RETURNS THE FILLED-IN CHARGES-BREAKDOWN AREA.
001800*
001900*          BROKERAGE, STT, EXCHANGE CHARGES, SEBI FEE, GST AND
002000*          STAMP DUTY ARE ALL CARRIED HERE SO THE RATES ARE
002100*          CHANGED IN ONE PLACE WHEN THE EXCHANGE REVISES THEM.
002200*
002300******************************************************************
002400*MAINT HISTORY.
002500* 06/19/89  RD   ORIGINAL VERSION FOR THE OVERNIGHT RISK RUN.
002600* 03/09/99  RD   Y2K SWEEP - NO DATE FIELDS IN THIS SUBPROGRAM,
002700*                REVIEWED AND SIGNED OFF.
002800* 07/22/04  SP   ADDED GST AND STAMP DUTY WHEN THE OPTIONS DESK
002900*                WAS BROUGHT ONTO THE OVERNIGHT RUN. TICKET
003000*                OPS-0700.
003100* 09/02/06  SP   ADDED THE BROKER-CODE BRANCH AHEAD OF THE FYERS
003200*                CONVERSION SO A SECOND FEE SCHEDULE CAN BE
003300*                DROPPED IN WITHOUT TOUCHING THE CALLERS.
003400*                TICKET OPS-0740.
003500* 05/30/13  AR   RESTATED THE SEBI FEE AS A TEN-DECIMAL INTERIM
003600*                WORK FIELD SO THE RATE DOES NOT LOSE PRECISION
003700*                BEFORE IT IS ROUNDED TO THE BREAKDOWN. TICKET
003800*                OPS-1290.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  MISC-FIELDS.
005300     05  WS-FLAT-FEE             PIC S9(3)V99 COMP-3.
005400     05  WS-ENTRY-VALUE          PIC S9(9)V99 COMP-3.
005500     05  WS-EXIT-VALUE           PIC S9(9)V99 COMP-3.
005600     05  WS-EXCH-ENTRY-LEG       PIC S9(7)V99 COMP-3.
005700     05  WS-EXCH-EXIT-LEG        PIC S9(7)V99 COMP-3.
005800     05  WS-SEBI-RAW             PIC S9(7)V9(10) COMP-3.
005900     05  WS-BROKER-FOUND-SW      PIC X(01) VALUE "N".
006000         88  KNOWN-BROKER        VALUE "Y".
006100
006200 LINKAGE SECTION.
006300 01  CC-CALC-PARMS.
006400     05  CC-ENTRY-PRICE          PIC 9(5)V99.
006500     05  CC-EXIT-PRICE           PIC 9(5)V99.
006600     05  CC-QUANTITY             PIC 9(5).
006700     05  CC-BROKER               PIC X(10).
006800
006900     COPY CHGBRKDN.
007000
007100 01  CC-RETURN-CD                PIC S9(4) COMP.
007200
007300 PROCEDURE DIVISION USING CC-CALC-PARMS, CHARGES-BREAKDOWN,
007400                           CC-RETURN-CD.
007500     PERFORM 100-CALC-BROKERAGE THRU 100-EXIT.
007600     PERFORM 200-CALC-LEG-VALUES THRU 200-EXIT.
007700     PERFORM 300-CALC-STT THRU 300-EXIT.
007800     PERFORM 400-CALC-EXCHANGE THRU 400-EXIT.
007900     PERFORM 500-CALC-SEBI THRU 500-EXIT.
008000     PERFORM 600-CALC-GST THRU 600-EXIT.
008100     PERFORM 700-CALC-STAMP-DUTY THRU 700-EXIT.
008200     PERFORM 800-CALC-TOTAL THRU 800-EXIT.
008300
008400     MOVE ZERO TO CC-RETURN-CD.
008500     IF NOT KNOWN-BROKER
008600         MOVE +8 TO CC-RETURN-CD.
008700     GOBACK.
008800
008900 100-CALC-BROKERAGE.
009000*        ANGEL_ONE AND FYERS CURRENTLY CHARGE THE SAME FLAT FEE -
009100*        THE BRANCH STAYS SO A NEW BROKER SCHEDULE DOES NOT
009200*        FORCE A CHANGE TO EVERY CALLER.
009300     MOVE "N" TO WS-BROKER-FOUND-SW.
009400     IF CC-BROKER = "ANGEL_ONE "
009500         MOVE 20.00 TO WS-FLAT-FEE
009600         MOVE "Y" TO WS-BROKER-FOUND-SW
009700     ELSE
009800     IF CC-BROKER = "FYERS     "
009900         MOVE 20.00 TO WS-FLAT-FEE
010000         MOVE "Y" TO WS-BROKER-FOUND-SW
010100     ELSE
010200         MOVE 20.00 TO WS-FLAT-FEE.
010300     COMPUTE CB-BROKERAGE ROUNDED = WS-FLAT-FEE * 2.
010400 100-EXIT.
010500     EXIT.
010600
010700 200-CALC-LEG-VALUES.
010800     COMPUTE WS-ENTRY-VALUE ROUNDED =
010900         CC-ENTRY-PRICE * CC-QUANTITY.
011000     COMPUTE WS-EXIT-VALUE ROUNDED =
011100         CC-EXIT-PRICE * CC-QUANTITY.
011200 200-EXIT.
011300     EXIT.
011400
011500 300-CALC-STT.
011600*        STT IS CHARGED ON THE SELL LEG ONLY.
011700     COMPUTE CB-STT ROUNDED = WS-EXIT-VALUE * 0.0005.
011800 300-EXIT.
011900     EXIT.
012000
012100 400-CALC-EXCHANGE.
012200     COMPUTE WS-EXCH-ENTRY-LEG ROUNDED =
012300         WS-ENTRY-VALUE * 0.0005.
012400     COMPUTE WS-EXCH-EXIT-LEG ROUNDED =
012500         WS-EXIT-VALUE * 0.0005.
012600     ADD WS-EXCH-ENTRY-LEG WS-EXCH-EXIT-LEG
012700         GIVING CB-EXCHANGE.
012800 400-EXIT.
012900     EXIT.
013000
013100 500-CALC-SEBI.
013200     COMPUTE WS-SEBI-RAW =
013300         (WS-ENTRY-VALUE + WS-EXIT-VALUE) / 10000000 * 10.
013400     COMPUTE CB-SEBI ROUNDED = WS-SEBI-RAW.
013500 500-EXIT.
013600     EXIT.
013700
013800 600-CALC-GST.
013900     COMPUTE CB-GST ROUNDED =
014000         (CB-BROKERAGE + CB-EXCHANGE + CB-SEBI) * 0.18.
014100 600-EXIT.
014200     EXIT.
014300
014400 700-CALC-STAMP-DUTY.
014500*        STAMP DUTY IS CHARGED ON THE BUY LEG ONLY.
014600     COMPUTE CB-STAMP-DUTY ROUNDED = WS-ENTRY-VALUE * 0.00003.
014700 700-EXIT.
014800     EXIT.
014900
015000 800-CALC-TOTAL.
015100     ADD CB-BROKERAGE CB-STT CB-EXCHANGE CB-SEBI CB-GST
015200         CB-STAMP-DUTY GIVING CB-TOTAL.
015300 800-EXIT.
015400     EXIT.
