000100******************************************************************
000200* COPYBOOK      STRKREC                                         *
000300* DESCRIPTION.  ONE STRIKE'S OPEN-INTEREST SNAPSHOT FOR THE      *
000400*               OPTION-CHAIN ANALYZER.  CALL AND PUT SIDES ARE   *
000500*               IDENTICAL IN SHAPE, SO CHNANLYZ ALSO WALKS THEM  *
000600*               AS A TWO-ROW TABLE VIA THE SK-SIDE-TABLE-R VIEW  *
000700*               TO CHECK FOR A CROSSED MARKET ON LOAD.           *
000800******************************************************************
000900* MAINT HISTORY                                                 *
001000* 11/21/08  SP   ORIGINAL LAYOUT FOR THE OPTION-CHAIN PROJECT.   *
001100* 05/30/13  AR   ADDED SK-SIDE-TABLE-R, SK-STRIKE-BAND-R AND     *
001200*                SK-ATM-DIST-SPLIT-R FOR FUTURE FEED VALIDATION. *
001300*                TICKET OPS-1290.                                *
001400* 02/11/20  AR   WIRED ALL THREE INTO LOAD-TIME SANITY CHECKS IN*
001500*                CHNANLYZ 200-LOAD-STRIKE-TABLE - SK-SIDE-TABLE-R*
001600*                CATCHES A CROSSED MARKET, SK-STRIKE-BAND-R AND  *
001700*                SK-ATM-DIST-SPLIT-R CATCH AN OUT-OF-RANGE STRIKE*
001800*                OR ATM DISTANCE.  TICKET OPS-1504.              *
001900******************************************************************
002000 01  STRIKE-RECORD.
002100     05  SK-SYMBOL               PIC X(10).
002200     05  SK-STRIKE-PRICE         PIC 9(6).
002300     05  SK-ATM-DISTANCE         PIC S9(3)V99.
002400     05  SK-CALL-SIDE.
002500         10  SK-CALL-OPEN-INTEREST   PIC 9(9).
002600         10  SK-CALL-OI-CHANGE       PIC S9(9).
002700         10  SK-CALL-OI-CHG-PCT      PIC S9(3)V99.
002800         10  SK-CALL-VOLUME          PIC 9(9).
002900         10  SK-CALL-BID             PIC 9(5)V99.
003000         10  SK-CALL-ASK             PIC 9(5)V99.
003100         10  SK-CALL-LTP             PIC 9(5)V99.
003200     05  SK-PUT-SIDE.
003300         10  SK-PUT-OPEN-INTEREST    PIC 9(9).
003400         10  SK-PUT-OI-CHANGE        PIC S9(9).
003500         10  SK-PUT-OI-CHG-PCT       PIC S9(3)V99.
003600         10  SK-PUT-VOLUME           PIC 9(9).
003700         10  SK-PUT-BID              PIC 9(5)V99.
003800         10  SK-PUT-ASK              PIC 9(5)V99.
003900         10  SK-PUT-LTP              PIC 9(5)V99.
004000     05  FILLER                  PIC X(10).
004100
004200* CALL-SIDE AND PUT-SIDE ARE THE SAME SHAPE AND SIT SIDE BY SIDE,
004300* SO THEY ARE ALSO CARRIED AS A TWO-ROW TABLE (1=CALL, 2=PUT).
004400 01  SK-SIDE-TABLE-R REDEFINES STRIKE-RECORD.
004500     05  FILLER                  PIC X(21).
004600     05  SK-SIDE-DATA OCCURS 2 TIMES INDEXED BY SK-SIDE-IDX.
004700         10  SK-SIDE-OPEN-INTEREST   PIC 9(9).
004800         10  SK-SIDE-OI-CHANGE       PIC S9(9).
004900         10  SK-SIDE-OI-CHG-PCT      PIC S9(3)V99.
005000         10  SK-SIDE-VOLUME          PIC 9(9).
005100         10  SK-SIDE-BID             PIC 9(5)V99.
005200         10  SK-SIDE-ASK             PIC 9(5)V99.
005300         10  SK-SIDE-LTP             PIC 9(5)V99.
005400     05  FILLER                  PIC X(10).
005500
005600* STRIKE BROKEN INTO A THOUSANDS BAND AND A REMAINDER SO
005700* 200-LOAD-STRIKE-TABLE CAN REJECT A SUB-100 STRIKE PRICE.
005800 01  SK-STRIKE-BAND-R REDEFINES SK-STRIKE-PRICE.
005900     05  SK-STRIKE-THOUSANDS     PIC 9(3).
006000     05  SK-STRIKE-REMAINDER     PIC 9(3).
006100
006200* WHOLE/FRACTION BREAKOUT OF THE ATM-DISTANCE PERCENTAGE SO
006300* 200-LOAD-STRIKE-TABLE CAN RANGE-CHECK THE WHOLE PART.
006400 01  SK-ATM-DIST-SPLIT-R REDEFINES SK-ATM-DISTANCE.
006500     05  SK-ATM-DIST-WHOLE       PIC S9(3).
006600     05  SK-ATM-DIST-FRACTION    PIC 99.
