000100******************************************************************
000200* COPYBOOK      PNLREQ                                          *
000300* DESCRIPTION.  ONE PROFIT/LOSS REQUEST FOR THE RISK DESK.  READ *
000400*               SEQUENTIALLY BY RISKCALC, PASSED ON TO PNLCALC.  *
000500******************************************************************
000600* MAINT HISTORY                                                 *
000700* 06/19/89  RD   ORIGINAL LAYOUT FOR THE OVERNIGHT RISK RUN.     *
000800* 03/09/99  RD   Y2K SWEEP - NO DATE FIELDS IN THIS COPYBOOK,    *
000900*                REVIEWED AND SIGNED OFF.                       *
001000* 09/02/06  SP   ADDED PR-BROKER WHEN FYERS WAS APPROVED AS A    *
001100*                SECOND CLEARING BROKER.  TICKET OPS-0740.       *
001200* 02/11/20  AR   DROPPED PR-PRICE-LEGS-R AND PR-QUANTITY-SPLIT-R *
001300*                (NEITHER WAS EVER REFERENCED).  TICKET OPS-1502.*
001400******************************************************************
001500 01  PNL-REQUEST.
001600     05  PR-SYMBOL               PIC X(10).
001700     05  PR-ENTRY-PRICE          PIC 9(5)V99.
001800     05  PR-CURRENT-PRICE        PIC 9(5)V99.
001900     05  PR-QUANTITY             PIC 9(5).
002000     05  PR-BROKER               PIC X(10).
002100     05  FILLER                  PIC X(10).
