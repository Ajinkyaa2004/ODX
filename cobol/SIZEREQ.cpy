000100******************************************************************
000200* COPYBOOK      SIZEREQ                                         *
000300* DESCRIPTION.  ONE LOT-SIZING REQUEST FOR THE RISK DESK.  READ  *
000400*               SEQUENTIALLY BY RISKCALC, PASSED ON TO POSSIZE.  *
000500******************************************************************
000600* MAINT HISTORY                                                 *
000700* 06/19/89  RD   ORIGINAL LAYOUT FOR THE OVERNIGHT RISK RUN.     *
000800* 03/09/99  RD   Y2K SWEEP - SR-STRIKE IS NUMERIC-ONLY, NOT A    *
000900*                DATE FIELD.  NO CHANGE REQUIRED.                *
001000* 09/02/06  SP   ADDED SR-BROKER WHEN FYERS WAS APPROVED AS A    *
001100*                SECOND CLEARING BROKER.  TICKET OPS-0740.       *
001200* 05/30/13  AR   ADDED SR-OPT-BROKER-KEY-R FOR THE SYSOUT TRACE  *
001300*                LINE WHEN POSSIZE REJECTS A REQUEST.  TICKET    *
001400*                OPS-1290.                                      *
001500* 02/11/20  AR   DROPPED SR-CAPITAL-SPLIT-R AND SR-STRIKE-BAND-R *
001600*                (NEITHER WAS EVER REFERENCED).  TICKET OPS-1502.*
001700******************************************************************
001800 01  SIZING-REQUEST.
001900     05  SR-SYMBOL               PIC X(10).
002000     05  SR-CAPITAL              PIC 9(9)V99.
002100     05  SR-RISK-PCT             PIC 9V9.
002200     05  SR-ENTRY-PRICE          PIC 9(5)V99.
002300     05  SR-STOP-LOSS            PIC 9(5)V99.
002400     05  SR-TARGET               PIC 9(5)V99.
002500     05  SR-STRIKE               PIC 9(6).
002600     05  SR-OPTION-TYPE          PIC X(4).
002700     05  SR-BROKER               PIC X(10).
002800     05  FILLER                  PIC X(10).
002900
003000* OPTION-TYPE/BROKER TAKEN TOGETHER AS ONE KEY FOR THE SYSOUT
003100* TRACE LINE WHEN POSSIZE REJECTS A REQUEST.
003200 01  SR-OPT-BROKER-KEY-R REDEFINES SIZING-REQUEST.
003300     05  FILLER                  PIC X(50).
003400     05  SR-OPT-BROKER-KEY       PIC X(14).
003500     05  FILLER                  PIC X(10).
